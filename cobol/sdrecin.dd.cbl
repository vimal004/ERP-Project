000100      *---------------------------------------------------------
000200      * SDRECIN.DD.CBL
000300      * RECURRING INVOICE PROFILE MASTER RECORD - RI-RECURRING-REC
000400    * ONE RECORD PER PROFILE, LINE SEQUENTIAL, KEY = RI-PROFILE-ID
000500    * NOT NUMBERED LIKE QUOTE/ORDER/CHALLAN/INVOICE - PROFILES ARE
000600    * KEYED BY THE PLAIN GENERATED RI-PROFILE-ID, NOT A PREFIXED
000700    * DOCUMENT NUMBER.
000800      *---------------------------------------------------------
000900      * CHANGE HISTORY
001000      *   WHEN       WHO  REQ#     WHAT
001100      *   02/14/90   REH  SD-0030  ORIGINAL LAYOUT
001200      *   05/19/91   TCK  SD-0045  ADDED ROUND-OFF IN TOTAL
001300    *   09/02/93   REH  SD-0062  ADDED ACTIVE-FLAG SOFT-DELETE BIT
001400   *   03/11/96   TCK  SD-0081  PAUSE/RESUME STATUS HANDLING ADDED
001500      *   01/22/99   DPM  SD-0106  Y2K - ALL DATES YYYY-MM-DD TEXT
001600      *---------------------------------------------------------
001700       01  RI-RECURRING-REC.
001800           05  RI-PROFILE-ID                PIC S9(9)   COMP-3.
001900      * DISPLAY VIEW OF THE GENERATED PROFILE ID, USED ONLY FOR
002000      * OPERATOR DISPLAYS - NOT A FORMATTED DOCUMENT NUMBER.
002100           05  RI-PROFILE-ID-X REDEFINES RI-PROFILE-ID
002200                                           PIC S9(9).
002300           05  RI-PROFILE-NAME              PIC X(100).
002400           05  RI-CUSTOMER-ID               PIC S9(9)   COMP-3.
002500           05  RI-CUSTOMER-NAME             PIC X(100).
002600           05  RI-REFERENCE-NUMBER          PIC X(50).
002700           05  RI-ORDER-NUMBER              PIC X(10).
002800           05  RI-SALESPERSON               PIC X(100).
002900           05  RI-PROJECT-NAME              PIC X(100).
003000           05  RI-SUBJECT                   PIC X(1000).
003100           05  RI-LINE-ITEM-COUNT           PIC S9(3)   COMP.
003200           05  RI-LINE-ITEMS OCCURS 30 TIMES.
003300               copy 'sdlnitm.dd.cbl'.
003400          05  RI-SUB-TOTAL                 PIC S9(15)V9(4) COMP-3.
003500          05  RI-DISCOUNT-TOTAL            PIC S9(15)V9(4) COMP-3.
003600          05  RI-TAX-TOTAL                 PIC S9(15)V9(4) COMP-3.
003700           05  RI-ADJUSTMENT-LABEL          PIC X(50).
003800          05  RI-ADJUSTMENT-AMOUNT         PIC S9(15)V9(4) COMP-3.
003900          05  RI-ROUND-OFF                 PIC S9(15)V9(4) COMP-3.
004000          05  RI-TOTAL                     PIC S9(15)V9(4) COMP-3.
004100           05  RI-REPEAT-EVERY              PIC S9(4)   COMP-3.
004200           05  RI-REPEAT-UNIT               PIC X(10).
004300           05  RI-START-ON                  PIC X(10).
004400      * NUMERIC VIEW, VALID ONLY WHEN TEXT DATE IS YYYY-MM-DD.
004500           05  RI-START-ON-R REDEFINES RI-START-ON.
004600               10  RI-START-ON-YYYY         PIC 9(4).
004700               10  FILLER                   PIC X.
004800               10  RI-START-ON-MM           PIC 9(2).
004900               10  FILLER                   PIC X.
005000               10  RI-START-ON-DD           PIC 9(2).
005100           05  RI-ENDS-ON                   PIC X(10).
005200           05  RI-NEVER-EXPIRES-FLAG        PIC X(1).
005300               88  RI-NEVER-EXPIRES         VALUE "Y".
005400               88  RI-HAS-END-DATE          VALUE "N".
005500           05  RI-CURRENCY                  PIC X(3).
005600           05  RI-STATUS                    PIC X(20).
005700               88  RI-IS-ACTIVE             VALUE "ACTIVE".
005800               88  RI-IS-STOPPED            VALUE "STOPPED".
005900           05  RI-NEXT-INVOICE-DATE         PIC X(10).
006000           05  RI-LAST-INVOICE-DATE         PIC X(10).
006100           05  RI-CUSTOMER-NOTES            PIC X(2000).
006200           05  RI-TERMS-CONDITIONS          PIC X(2000).
006300          05  RI-SHIPPING-CHARGES          PIC S9(15)V9(4) COMP-3.
006400           05  RI-ATTACHMENT-URL            PIC X(500).
006500           05  RI-ACTIVE-FLAG               PIC X(1).
006600               88  RI-REC-IS-ACTIVE         VALUE "Y".
006700               88  RI-REC-IS-DELETED        VALUE "N".
006800           05  FILLER                       PIC X(50).
