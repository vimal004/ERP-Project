000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    SD1100.
000300       AUTHOR.        R E HARTLEY.
000400       INSTALLATION.  CNP SYSTEMS - ERP BATCH UNIT.
000500       DATE-WRITTEN.  11/17/87.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800      *---------------------------------------------------------
000900      * SD1100 - SALES ORDER TOTALS AND NUMBERING
001000      * RECOMPUTES LINE ITEM AMOUNTS AND THE ORDER SUBTOTAL/TOTAL
001100      * FOR ONE SALES ORDER TRANSACTION AGAINST THE ORDER MASTER.
001200      * ON A CREATE TRANSACTION, ASSIGNS THE NEXT SO-NNNNN NUMBER
001300      * BY SCANNING THE MASTER FOR THE HIGHEST EXISTING SUFFIX.
001400      *---------------------------------------------------------
001500      * CHANGE HISTORY
001600      *   WHEN       WHO  REQ#     WHAT                           SD1100  
001700      *   11/17/87   REH  SD-0008  ORIGINAL PROGRAM               SD1100  
001800      *   04/14/89   REH  SD-0020  ADDED DELIVERY-METHOD MOVE     SD1100  
001900      *   05/19/91   TCK  SD-0042  TOTAL NOW ADDS ADJUSTMENT-AMT  SD1100  
002000      *                            AHEAD OF SUBTRACTING DISCOUNT  SD1100  
002100      *   09/02/93   REH  SD-0059  SOFT DELETE VIA ACTIVE-FLAG    SD1100  
002200      *   01/22/99   DPM  SD-0103  Y2K - DATES KEPT YYYY-MM-DD,   SD1100  
002300      *                            CENTURY WINDOW ON SYSTEM DATE  SD1100  
002400      *   06/30/01   DPM  SD-0119  REJECT UPDATE WHEN ORDER KEY   SD1100  
002500      *                            NOT FOUND ON MASTER, WAS SILENTSD1100  
002600      *   02/03/03   DPM  SD-0124  ADDED DELETE ACTION - SETS     SD1100  
002700      *                            ACTIVE-FLAG TO "N", THE SOFT   SD1100  
002800      *                            DELETE BIT - RECORD ITSELF     SD1100  
002900      *                            IS NEVER REMOVED FROM MASTER   SD1100  
003000      *---------------------------------------------------------
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           CONSOLE IS CRT
003500           CLASS WS-NUMERIC-TEST IS "0" THRU "9"
003600           UPSI-0 ON STATUS IS SD1100-VERBOSE
003700                   OFF STATUS IS SD1100-QUIET.
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000           SELECT SO-TRAN-FILE  ASSIGN TO SOTRANS
004100                  ORGANIZATION LINE SEQUENTIAL.
004200           SELECT SO-OLD-MASTER ASSIGN TO SOOLDMST
004300                  ORGANIZATION LINE SEQUENTIAL.
004400           SELECT SO-NEW-MASTER ASSIGN TO SONEWMST
004500                  ORGANIZATION LINE SEQUENTIAL.
004600      *
004700       DATA DIVISION.
004800      *
004900       FILE SECTION.
005000      *
005100       FD  SO-TRAN-FILE
005200           LABEL RECORDS ARE STANDARD
005300           DATA RECORD IS SO-TRAN-FILE-REC.
005400       01  SO-TRAN-FILE-REC              PIC X(20020).
005500      *
005600       FD  SO-OLD-MASTER
005700           LABEL RECORDS ARE STANDARD
005800           DATA RECORD IS SO-OLD-MASTER-REC.
005900       01  SO-OLD-MASTER-REC             PIC X(20000).
006000      *
006100       FD  SO-NEW-MASTER
006200           LABEL RECORDS ARE STANDARD
006300           DATA RECORD IS SO-NEW-MASTER-REC.
006400       01  SO-NEW-MASTER-REC             PIC X(20000).
006500      *
006600       WORKING-STORAGE SECTION.
006700      *
006800      * COUNTS LINE ITEMS THAT FELL BACK TO A ZERO AMOUNT BECAUSE
006900      * QUANTITY OR RATE WAS MISSING - VERBOSE DIAGNOSTIC ONLY.
007000       77  WS-ZERO-LINE-CTR          PIC 9(5)   COMP VALUE 0.
007100      *
007200      * TRANSACTION AREA - ONE ORDER ACTION PER RUN, CREATE OR
007300      * UPDATE, CARRYING THE CANDIDATE FIELD VALUES.
007400       01  WS-TRAN-ORDER.
007500           05  TR-ACTION-CODE             PIC X(10).
007600               88  TR-IS-CREATE           VALUE "CREATE".
007700               88  TR-IS-UPDATE           VALUE "UPDATE".
007800               88  TR-IS-DELETE           VALUE "DELETE".
007900           copy 'sdsordr.dd.cbl' replacing ==SO-== by ==TR==
008000                                           ==LI-== by ==TL==.
008100      *
008200      * CURRENT OLD-MASTER RECORD BEING SCANNED.
008300       01  WS-OLD-ORDER.
008400           copy 'sdsordr.dd.cbl' replacing ==SO-== by ==OS==
008500                                           ==LI-== by ==OL==.
008600      *
008700      * RECORD ABOUT TO BE WRITTEN TO THE NEW MASTER.
008800       01  WS-NEW-ORDER.
008900           copy 'sdsordr.dd.cbl' replacing ==SO-== by ==NS==
009000                                           ==LI-== by ==NL==.
009100      *
009200       01  WS-SWITCHES.
009300           05  WS-EOF-SW                  PIC 9(1)   COMP VALUE 0.
009400               88  WS-AT-EOF               VALUE 1.
009500           05  WS-FOUND-SW                PIC 9(1)   COMP VALUE 0.
009600               88  WS-MATCH-FOUND          VALUE 1.
009700           05  FILLER                     PIC X(4).
009800      *
009900       01  WS-COUNTERS.
010000           05  WS-MAX-SEQ                 PIC 9(5)   COMP VALUE 0.
010100           05  WS-NEXT-SEQ                PIC 9(5)   COMP VALUE 0.
010200           05  WS-REC-CTR                 PIC 9(7)   COMP VALUE 0.
010300           05  WS-LINE-SUB                PIC S9(4)  COMP VALUE 0.
010400           05  FILLER                     PIC X(4).
010500      *
010600       01  WS-AMOUNT-FIELDS.
010700           05  WS-GROSS          PIC S9(15)V9(4) COMP-3 VALUE 0.
010800           05  WS-DISC-AMT       PIC S9(15)V9(4) COMP-3 VALUE 0.
010900           05  FILLER                     PIC X(4).
011000      *
011100       01  WS-TODAY-RAW.
011200           05  WS-TODAY-YY                PIC 9(2).
011300           05  WS-TODAY-MM                PIC 9(2).
011400           05  WS-TODAY-DD                PIC 9(2).
011500           05  FILLER                     PIC X(2).
011600      *
011700       01  WS-TODAY-TEXT.
011800           05  WS-TODAY-TEXT-YYYY         PIC 9(4).
011900           05  FILLER                     PIC X VALUE "-".
012000           05  WS-TODAY-TEXT-MM           PIC 9(2).
012100           05  FILLER                     PIC X VALUE "-".
012200           05  WS-TODAY-TEXT-DD           PIC 9(2).
012300      *
012400       01  WS-NEW-NUMBER-BUILD.
012500           05  WS-NEW-NUMBER-PREFIX       PIC X(3)  VALUE "SO-".
012600           05  WS-NEW-NUMBER-DIGITS       PIC 9(5).
012700           05  FILLER                     PIC X(2)  VALUE SPACES.
012800      *
012900       PROCEDURE DIVISION.
013000      *
013100       A010-MAIN-LINE.
013200           DISPLAY SPACES UPON CRT.
013300           DISPLAY "* * * * B E G I N   S D 1 1 0 0" UPON CRT.
013400           PERFORM H010-GET-TODAYS-DATE.
013500           OPEN INPUT SO-TRAN-FILE.
013600           PERFORM B010-READ-TRAN.
013700           CLOSE SO-TRAN-FILE.
013800           IF NOT TR-IS-CREATE AND NOT TR-IS-UPDATE
013900                   AND NOT TR-IS-DELETE
014000               DISPLAY "!!!! INVALID ACTION CODE ON TRAN REC"
014100                   UPON CRT
014200               STOP RUN.
014300           OPEN INPUT SO-OLD-MASTER.
014400           OPEN OUTPUT SO-NEW-MASTER.
014500           PERFORM B020-READ-OLD.
014600           PERFORM C010-COPY-OLD THRU C010-COPY-OLD-EXIT
014700               UNTIL WS-AT-EOF.
014800           IF TR-IS-CREATE
014900               PERFORM D010-CREATE-NEW-ORDER.
015000           IF (TR-IS-UPDATE OR TR-IS-DELETE)
015100                   AND NOT WS-MATCH-FOUND
015200               DISPLAY "!!!! ORDER NOT ON FILE - "
015300                   TR-SALES-ORDER-NUMBER UPON CRT.
015400           PERFORM E010-END-RTN.
015500      *
015600       B010-READ-TRAN.
015700           READ SO-TRAN-FILE AT END
015800               DISPLAY "!!!! NO TRANSACTION RECORD PRESENT"
015900                   UPON CRT
016000               STOP RUN.
016100           MOVE SO-TRAN-FILE-REC TO WS-TRAN-ORDER.
016200      *
016300       B020-READ-OLD.
016400           READ SO-OLD-MASTER AT END
016500               MOVE 1 TO WS-EOF-SW.
016600           IF NOT WS-AT-EOF
016700               MOVE SO-OLD-MASTER-REC TO WS-OLD-ORDER.
016800      *
016900       C010-COPY-OLD.
017000           IF TR-IS-UPDATE
017100               AND OS-SALES-ORDER-NUMBER = TR-SALES-ORDER-NUMBER
017200               PERFORM F010-APPLY-UPDATE
017300               MOVE 1 TO WS-FOUND-SW
017400               MOVE WS-NEW-ORDER TO SO-NEW-MASTER-REC
017500           ELSE
017600           IF TR-IS-DELETE
017700               AND OS-SALES-ORDER-NUMBER = TR-SALES-ORDER-NUMBER
017800               PERFORM F020-APPLY-DELETE
017900               MOVE 1 TO WS-FOUND-SW
018000               MOVE WS-NEW-ORDER TO SO-NEW-MASTER-REC
018100           ELSE
018200               IF OS-ORDER-PREFIX = "SO-"
018300                   AND OS-ORDER-SEQ-DIGITS > WS-MAX-SEQ
018400                   MOVE OS-ORDER-SEQ-DIGITS TO WS-MAX-SEQ
018500               END-IF
018600               MOVE WS-OLD-ORDER TO SO-NEW-MASTER-REC.
018700           WRITE SO-NEW-MASTER-REC.
018800           PERFORM B020-READ-OLD.
018900       C010-COPY-OLD-EXIT.
019000           EXIT.
019100      *
019200       D010-CREATE-NEW-ORDER.
019300           MOVE SPACES TO WS-NEW-ORDER.
019400           MOVE ZERO   TO NS-SUB-TOTAL NS-DISCOUNT-TOTAL
019500                           NS-TAX-TOTAL NS-TOTAL
019600                           NS-SHIPPING-CHARGES
019700                           NS-ADJUSTMENT-AMOUNT.
019800           COMPUTE WS-NEXT-SEQ = WS-MAX-SEQ + 1.
019900           MOVE WS-NEXT-SEQ TO WS-NEW-NUMBER-DIGITS.
020000           MOVE WS-NEW-NUMBER-BUILD TO NS-SALES-ORDER-NUMBER.
020100           MOVE TR-QUOTE-ID TO NS-QUOTE-ID.
020200           MOVE TR-CUSTOMER-ID TO NS-CUSTOMER-ID.
020300           MOVE TR-CUSTOMER-NAME TO NS-CUSTOMER-NAME.
020400           MOVE TR-REFERENCE-NUMBER TO NS-REFERENCE-NUMBER.
020500           IF TR-SALES-ORDER-DATE = SPACES
020600               OR TR-SALES-ORDER-DATE(1:4) IS NOT WS-NUMERIC-TEST
020700               MOVE WS-TODAY-TEXT TO NS-SALES-ORDER-DATE
020800           ELSE
020900               MOVE TR-SALES-ORDER-DATE TO NS-SALES-ORDER-DATE.
021000           MOVE TR-SHIPMENT-DATE TO NS-SHIPMENT-DATE.
021100           MOVE TR-EXPECTED-SHIPMENT-DATE
021200               TO NS-EXPECTED-SHIPMENT-DATE.
021300           MOVE TR-PAYMENT-TERMS TO NS-PAYMENT-TERMS.
021400           MOVE TR-DELIVERY-METHOD TO NS-DELIVERY-METHOD.
021500           MOVE TR-SALESPERSON TO NS-SALESPERSON.
021600           MOVE TR-PROJECT-NAME TO NS-PROJECT-NAME.
021700           MOVE TR-SUBJECT TO NS-SUBJECT.
021800           MOVE TR-LINE-ITEM-COUNT TO NS-LINE-ITEM-COUNT.
021900           PERFORM G010-CALC-ONE-LINE
022000               VARYING WS-LINE-SUB FROM 1 BY 1
022100               UNTIL WS-LINE-SUB > NS-LINE-ITEM-COUNT.
022200           MOVE TR-DISCOUNT-TOTAL TO NS-DISCOUNT-TOTAL.
022300           MOVE TR-TAX-TOTAL TO NS-TAX-TOTAL.
022400           MOVE TR-ADJUSTMENT-LABEL TO NS-ADJUSTMENT-LABEL.
022500           MOVE TR-ADJUSTMENT-AMOUNT TO NS-ADJUSTMENT-AMOUNT.
022600           COMPUTE NS-TOTAL ROUNDED =
022700               NS-SUB-TOTAL + NS-TAX-TOTAL + NS-ADJUSTMENT-AMOUNT
022800               - NS-DISCOUNT-TOTAL.
022900           MOVE "DRAFT" TO NS-STATUS.
023000           MOVE "Y" TO NS-ACTIVE-FLAG.
023100           IF TR-CURRENCY = SPACES
023200               MOVE "INR" TO NS-CURRENCY
023300           ELSE
023400               MOVE TR-CURRENCY TO NS-CURRENCY.
023500           MOVE TR-CUSTOMER-NOTES TO NS-CUSTOMER-NOTES.
023600           MOVE TR-TERMS-CONDITIONS TO NS-TERMS-CONDITIONS.
023700           MOVE TR-SHIPPING-CHARGES TO NS-SHIPPING-CHARGES.
023800           MOVE TR-ATTACHMENT-URL TO NS-ATTACHMENT-URL.
023900           MOVE WS-NEW-ORDER TO SO-NEW-MASTER-REC.
024000           WRITE SO-NEW-MASTER-REC.
024100           ADD 1 TO WS-REC-CTR.
024200           DISPLAY "ORDER CREATED - "
024300               NS-SALES-ORDER-NUMBER UPON CRT.
024400      *
024500       F010-APPLY-UPDATE.
024600           MOVE WS-OLD-ORDER TO WS-NEW-ORDER.
024700           MOVE ZERO TO NS-SUB-TOTAL.
024800           MOVE TR-QUOTE-ID TO NS-QUOTE-ID.
024900           MOVE TR-CUSTOMER-ID TO NS-CUSTOMER-ID.
025000           MOVE TR-CUSTOMER-NAME TO NS-CUSTOMER-NAME.
025100           MOVE TR-REFERENCE-NUMBER TO NS-REFERENCE-NUMBER.
025200           IF TR-SALES-ORDER-DATE = SPACES
025300               OR TR-SALES-ORDER-DATE(1:4) IS NOT WS-NUMERIC-TEST
025400               MOVE WS-TODAY-TEXT TO NS-SALES-ORDER-DATE
025500           ELSE
025600               MOVE TR-SALES-ORDER-DATE TO NS-SALES-ORDER-DATE.
025700           MOVE TR-SHIPMENT-DATE TO NS-SHIPMENT-DATE.
025800           MOVE TR-EXPECTED-SHIPMENT-DATE
025900               TO NS-EXPECTED-SHIPMENT-DATE.
026000           MOVE TR-PAYMENT-TERMS TO NS-PAYMENT-TERMS.
026100           MOVE TR-DELIVERY-METHOD TO NS-DELIVERY-METHOD.
026200           MOVE TR-SALESPERSON TO NS-SALESPERSON.
026300           MOVE TR-PROJECT-NAME TO NS-PROJECT-NAME.
026400           MOVE TR-SUBJECT TO NS-SUBJECT.
026500           MOVE TR-LINE-ITEM-COUNT TO NS-LINE-ITEM-COUNT.
026600           PERFORM G010-CALC-ONE-LINE
026700               VARYING WS-LINE-SUB FROM 1 BY 1
026800               UNTIL WS-LINE-SUB > NS-LINE-ITEM-COUNT.
026900           MOVE TR-DISCOUNT-TOTAL TO NS-DISCOUNT-TOTAL.
027000           MOVE TR-TAX-TOTAL TO NS-TAX-TOTAL.
027100           MOVE TR-ADJUSTMENT-LABEL TO NS-ADJUSTMENT-LABEL.
027200           MOVE TR-ADJUSTMENT-AMOUNT TO NS-ADJUSTMENT-AMOUNT.
027300           COMPUTE NS-TOTAL ROUNDED =
027400               NS-SUB-TOTAL + NS-TAX-TOTAL + NS-ADJUSTMENT-AMOUNT
027500               - NS-DISCOUNT-TOTAL.
027600           MOVE TR-CUSTOMER-NOTES TO NS-CUSTOMER-NOTES.
027700           MOVE TR-TERMS-CONDITIONS TO NS-TERMS-CONDITIONS.
027800           MOVE TR-SHIPPING-CHARGES TO NS-SHIPPING-CHARGES.
027900           MOVE TR-ATTACHMENT-URL TO NS-ATTACHMENT-URL.
028000           DISPLAY "ORDER UPDATED - "
028100               NS-SALES-ORDER-NUMBER UPON CRT.
028200      *
028300      * SOFT DELETE.  RECORD IS COPIED THROUGH UNCHANGED
028400      * EXCEPT THE ACTIVE-FLAG, WHICH IS SET TO "N".  THE RECORD
028500      * IS NEVER PHYSICALLY REMOVED FROM THE MASTER.
028600       F020-APPLY-DELETE.
028700           MOVE WS-OLD-ORDER TO WS-NEW-ORDER.
028800           MOVE "N" TO NS-ACTIVE-FLAG.
028900           DISPLAY "ORDER DELETED - "
029000               NS-SALES-ORDER-NUMBER UPON CRT.
029100      *
029200      * LINE AMOUNT = QUANTITY * RATE, LESS FLAT DISCOUNT.
029300      * DISCOUNT-PERCENT/TAX-PERCENT ARE CARRIED BUT NEVER WIRED
029400      * INTO THIS CALCULATION - DO NOT "FIX" THIS.
029500       G010-CALC-ONE-LINE.
029600           MOVE TL-ITEM-ID(WS-LINE-SUB)
029700               TO NL-ITEM-ID(WS-LINE-SUB).
029800           MOVE TL-ITEM-NAME(WS-LINE-SUB)
029900               TO NL-ITEM-NAME(WS-LINE-SUB).
030000           MOVE TL-ITEM-DESCRIPTION(WS-LINE-SUB)
030100               TO NL-ITEM-DESCRIPTION(WS-LINE-SUB).
030200           MOVE TL-UNIT(WS-LINE-SUB) TO NL-UNIT(WS-LINE-SUB).
030300           MOVE TL-QUANTITY(WS-LINE-SUB)
030400               TO NL-QUANTITY(WS-LINE-SUB).
030500           MOVE TL-RATE(WS-LINE-SUB) TO NL-RATE(WS-LINE-SUB).
030600           MOVE TL-DISCOUNT(WS-LINE-SUB)
030700               TO NL-DISCOUNT(WS-LINE-SUB).
030800           MOVE TL-DISCOUNT-PERCENT(WS-LINE-SUB)
030900               TO NL-DISCOUNT-PERCENT(WS-LINE-SUB).
031000           MOVE TL-DISCOUNT-AMOUNT(WS-LINE-SUB)
031100               TO NL-DISCOUNT-AMOUNT(WS-LINE-SUB).
031200           MOVE TL-TAX-RATE(WS-LINE-SUB)
031300               TO NL-TAX-RATE(WS-LINE-SUB).
031400           MOVE TL-TAX-PERCENT(WS-LINE-SUB)
031500               TO NL-TAX-PERCENT(WS-LINE-SUB).
031600           MOVE TL-TAX-AMOUNT(WS-LINE-SUB)
031700               TO NL-TAX-AMOUNT(WS-LINE-SUB).
031800           MOVE TL-SORT-ORDER(WS-LINE-SUB)
031900               TO NL-SORT-ORDER(WS-LINE-SUB).
032000           IF TL-QUANTITY(WS-LINE-SUB) = ZERO
032100               OR TL-RATE(WS-LINE-SUB) = ZERO
032200               MOVE ZERO TO NL-AMOUNT(WS-LINE-SUB)
032300               ADD 1 TO WS-ZERO-LINE-CTR
032400           ELSE
032500               COMPUTE WS-GROSS ROUNDED =
032600                   TL-QUANTITY(WS-LINE-SUB) * TL-RATE(WS-LINE-SUB)
032700               IF TL-DISCOUNT(WS-LINE-SUB) > ZERO
032800                   COMPUTE WS-DISC-AMT ROUNDED =
032900                       (WS-GROSS * TL-DISCOUNT(WS-LINE-SUB)) / 100
033000                   COMPUTE NL-AMOUNT(WS-LINE-SUB) ROUNDED =
033100                       WS-GROSS - WS-DISC-AMT
033200               ELSE
033300                   MOVE WS-GROSS TO NL-AMOUNT(WS-LINE-SUB)
033400               END-IF
033500           END-IF.
033600           ADD NL-AMOUNT(WS-LINE-SUB) TO NS-SUB-TOTAL.
033700      *
033800       H010-GET-TODAYS-DATE.
033900           ACCEPT WS-TODAY-RAW FROM DATE.
034000           IF WS-TODAY-YY < 50
034100               COMPUTE WS-TODAY-TEXT-YYYY = WS-TODAY-YY + 2000
034200           ELSE
034300               COMPUTE WS-TODAY-TEXT-YYYY = WS-TODAY-YY + 1900.
034400           MOVE WS-TODAY-MM TO WS-TODAY-TEXT-MM.
034500           MOVE WS-TODAY-DD TO WS-TODAY-TEXT-DD.
034600      *
034700       E010-END-RTN.
034800           CLOSE SO-OLD-MASTER.
034900           CLOSE SO-NEW-MASTER.
035000           DISPLAY "SD1100 RECORDS WRITTEN = " WS-REC-CTR
035100               UPON CRT.
035200           IF SD1100-VERBOSE
035300               DISPLAY "SD1100 MAX SEQ SEEN    = " WS-MAX-SEQ
035400                   UPON CRT
035500               DISPLAY "SD1100 ZERO LINES SEEN  = "
035600                   WS-ZERO-LINE-CTR UPON CRT
035700           END-IF.
035800           STOP RUN.
