000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    SD1000.
000300       AUTHOR.        R E HARTLEY.
000400       INSTALLATION.  CNP SYSTEMS - ERP BATCH UNIT.
000500       DATE-WRITTEN.  11/03/87.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800      *---------------------------------------------------------
000900      * SD1000 - QUOTE TOTALS AND NUMBERING
001000      * RECOMPUTES LINE ITEM AMOUNTS AND THE QUOTE SUBTOTAL/TOTAL
001100      * FOR ONE QUOTE TRANSACTION AGAINST THE QUOTE MASTER.  ON A
001200      * CREATE TRANSACTION, ASSIGNS THE NEXT QT-NNNNN NUMBER BY
001300      * SCANNING THE MASTER FOR THE HIGHEST EXISTING SUFFIX.
001400      *---------------------------------------------------------
001500      * CHANGE HISTORY
001600      *   WHEN       WHO  REQ#     WHAT                           SD1000  
001700      *   11/03/87   REH  SD-0007  ORIGINAL PROGRAM               SD1000  
001800      *   04/14/89   REH  SD-0019  ADDED CUSTOMER-NOTES/TERMS MOVESD1000  
001900      *   05/19/91   TCK  SD-0041  DISCOUNT-PCT/TAX-PCT CARRIED   SD1000  
002000      *                            FOR DISPLAY - DO NOT WIRE IN   SD1000  
002100      *   09/02/93   REH  SD-0058  SOFT DELETE VIA ACTIVE-FLAG    SD1000  
002200      *   01/22/99   DPM  SD-0102  Y2K - DATES KEPT YYYY-MM-DD,   SD1000  
002300      *                            CENTURY WINDOW ON SYSTEM DATE  SD1000  
002400      *   06/30/01   DPM  SD-0118  REJECT UPDATE WHEN QUOTE KEY   SD1000  
002500      *                            NOT FOUND ON MASTER, WAS SILENTSD1000  
002600      *   02/03/03   DPM  SD-0123  ADDED DELETE ACTION - SETS     SD1000  
002700      *                            ACTIVE-FLAG TO "N", THE SOFT   SD1000  
002800      *                            DELETE BIT - RECORD ITSELF     SD1000  
002900      *                            IS NEVER REMOVED FROM MASTER   SD1000  
003000      *---------------------------------------------------------
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           CONSOLE IS CRT
003500           CLASS WS-NUMERIC-TEST IS "0" THRU "9"
003600           UPSI-0 ON STATUS IS SD1000-VERBOSE
003700                   OFF STATUS IS SD1000-QUIET.
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000           SELECT QT-TRAN-FILE  ASSIGN TO QTTRANS
004100                  ORGANIZATION LINE SEQUENTIAL.
004200           SELECT QT-OLD-MASTER ASSIGN TO QTOLDMST
004300                  ORGANIZATION LINE SEQUENTIAL.
004400           SELECT QT-NEW-MASTER ASSIGN TO QTNEWMST
004500                  ORGANIZATION LINE SEQUENTIAL.
004600      *
004700       DATA DIVISION.
004800      *
004900       FILE SECTION.
005000      *
005100       FD  QT-TRAN-FILE
005200           LABEL RECORDS ARE STANDARD
005300           DATA RECORD IS QT-TRAN-FILE-REC.
005400       01  QT-TRAN-FILE-REC              PIC X(20020).
005500      *
005600       FD  QT-OLD-MASTER
005700           LABEL RECORDS ARE STANDARD
005800           DATA RECORD IS QT-OLD-MASTER-REC.
005900       01  QT-OLD-MASTER-REC             PIC X(20000).
006000      *
006100       FD  QT-NEW-MASTER
006200           LABEL RECORDS ARE STANDARD
006300           DATA RECORD IS QT-NEW-MASTER-REC.
006400       01  QT-NEW-MASTER-REC             PIC X(20000).
006500      *
006600       WORKING-STORAGE SECTION.
006700      *
006800      * COUNTS LINE ITEMS THAT FELL BACK TO A ZERO AMOUNT BECAUSE
006900      * QUANTITY OR RATE WAS MISSING - VERBOSE DIAGNOSTIC ONLY.
007000       77  WS-ZERO-LINE-CTR          PIC 9(5)   COMP VALUE 0.
007100      *
007200      * TRANSACTION AREA - ONE QUOTE ACTION PER RUN, CREATE OR
007300      * UPDATE, CARRYING THE CANDIDATE FIELD VALUES.
007400       01  WS-TRAN-QUOTE.
007500           05  TR-ACTION-CODE             PIC X(10).
007600               88  TR-IS-CREATE           VALUE "CREATE".
007700               88  TR-IS-UPDATE           VALUE "UPDATE".
007800               88  TR-IS-DELETE           VALUE "DELETE".
007900           copy 'sdquote.dd.cbl' replacing ==QT-== by ==TR==
008000                                           ==LI-== by ==TL==.
008100      *
008200      * CURRENT OLD-MASTER RECORD BEING SCANNED.
008300       01  WS-OLD-QUOTE.
008400           copy 'sdquote.dd.cbl' replacing ==QT-== by ==OQ==
008500                                           ==LI-== by ==OL==.
008600      *
008700      * RECORD ABOUT TO BE WRITTEN TO THE NEW MASTER.
008800       01  WS-NEW-QUOTE.
008900           copy 'sdquote.dd.cbl' replacing ==QT-== by ==NQ==
009000                                           ==LI-== by ==NL==.
009100      *
009200       01  WS-SWITCHES.
009300           05  WS-EOF-SW                  PIC 9(1)   COMP VALUE 0.
009400               88  WS-AT-EOF               VALUE 1.
009500           05  WS-FOUND-SW                PIC 9(1)   COMP VALUE 0.
009600               88  WS-MATCH-FOUND          VALUE 1.
009700           05  FILLER                     PIC X(4).
009800      *
009900       01  WS-COUNTERS.
010000           05  WS-MAX-SEQ                 PIC 9(5)   COMP VALUE 0.
010100           05  WS-NEXT-SEQ                PIC 9(5)   COMP VALUE 0.
010200           05  WS-REC-CTR                 PIC 9(7)   COMP VALUE 0.
010300           05  WS-LINE-SUB                PIC S9(4)  COMP VALUE 0.
010400           05  FILLER                     PIC X(4).
010500      *
010600       01  WS-AMOUNT-FIELDS.
010700           05  WS-GROSS          PIC S9(15)V9(4) COMP-3 VALUE 0.
010800           05  WS-DISC-AMT       PIC S9(15)V9(4) COMP-3 VALUE 0.
010900           05  FILLER                     PIC X(4).
011000      *
011100       01  WS-TODAY-RAW.
011200           05  WS-TODAY-YY                PIC 9(2).
011300           05  WS-TODAY-MM                PIC 9(2).
011400           05  WS-TODAY-DD                PIC 9(2).
011500           05  FILLER                     PIC X(2).
011600      *
011700       01  WS-TODAY-TEXT.
011800           05  WS-TODAY-TEXT-YYYY         PIC 9(4).
011900           05  FILLER                     PIC X VALUE "-".
012000           05  WS-TODAY-TEXT-MM           PIC 9(2).
012100           05  FILLER                     PIC X VALUE "-".
012200           05  WS-TODAY-TEXT-DD           PIC 9(2).
012300      *
012400       01  WS-NEW-NUMBER-BUILD.
012500           05  WS-NEW-NUMBER-PREFIX       PIC X(3)  VALUE "QT-".
012600           05  WS-NEW-NUMBER-DIGITS       PIC 9(5).
012700           05  FILLER                     PIC X(2)  VALUE SPACES.
012800      *
012900       PROCEDURE DIVISION.
013000      *
013100       A010-MAIN-LINE.
013200           DISPLAY SPACES UPON CRT.
013300           DISPLAY "* * * * B E G I N   S D 1 0 0 0" UPON CRT.
013400           PERFORM H010-GET-TODAYS-DATE.
013500           OPEN INPUT QT-TRAN-FILE.
013600           PERFORM B010-READ-TRAN.
013700           CLOSE QT-TRAN-FILE.
013800           IF NOT TR-IS-CREATE AND NOT TR-IS-UPDATE
013900                   AND NOT TR-IS-DELETE
014000               DISPLAY "!!!! INVALID ACTION CODE ON TRAN REC"
014100                   UPON CRT
014200               STOP RUN.
014300           OPEN INPUT QT-OLD-MASTER.
014400           OPEN OUTPUT QT-NEW-MASTER.
014500           PERFORM B020-READ-OLD.
014600           PERFORM C010-COPY-OLD THRU C010-COPY-OLD-EXIT
014700               UNTIL WS-AT-EOF.
014800           IF TR-IS-CREATE
014900               PERFORM D010-CREATE-NEW-QUOTE.
015000           IF (TR-IS-UPDATE OR TR-IS-DELETE)
015100                   AND NOT WS-MATCH-FOUND
015200               DISPLAY "!!!! QUOTE NOT ON FILE - " TR-QUOTE-NUMBER
015300                   UPON CRT.
015400           PERFORM E010-END-RTN.
015500      *
015600       B010-READ-TRAN.
015700           READ QT-TRAN-FILE AT END
015800               DISPLAY "!!!! NO TRANSACTION RECORD PRESENT"
015900                   UPON CRT
016000               STOP RUN.
016100           MOVE QT-TRAN-FILE-REC TO WS-TRAN-QUOTE.
016200      *
016300       B020-READ-OLD.
016400           READ QT-OLD-MASTER AT END
016500               MOVE 1 TO WS-EOF-SW.
016600           IF NOT WS-AT-EOF
016700               MOVE QT-OLD-MASTER-REC TO WS-OLD-QUOTE.
016800      *
016900       C010-COPY-OLD.
017000           IF TR-IS-UPDATE AND OQ-QUOTE-NUMBER = TR-QUOTE-NUMBER
017100               PERFORM F010-APPLY-UPDATE
017200               MOVE 1 TO WS-FOUND-SW
017300               MOVE WS-NEW-QUOTE TO QT-NEW-MASTER-REC
017400           ELSE
017500           IF TR-IS-DELETE AND OQ-QUOTE-NUMBER = TR-QUOTE-NUMBER
017600               PERFORM F020-APPLY-DELETE
017700               MOVE 1 TO WS-FOUND-SW
017800               MOVE WS-NEW-QUOTE TO QT-NEW-MASTER-REC
017900           ELSE
018000               IF OQ-QUOTE-PREFIX = "QT-"
018100                   AND OQ-QUOTE-SEQ-DIGITS > WS-MAX-SEQ
018200                   MOVE OQ-QUOTE-SEQ-DIGITS TO WS-MAX-SEQ
018300               END-IF
018400               MOVE WS-OLD-QUOTE TO QT-NEW-MASTER-REC.
018500           WRITE QT-NEW-MASTER-REC.
018600           PERFORM B020-READ-OLD.
018700       C010-COPY-OLD-EXIT.
018800           EXIT.
018900      *
019000       D010-CREATE-NEW-QUOTE.
019100           MOVE SPACES TO WS-NEW-QUOTE.
019200           MOVE ZERO   TO NQ-SUB-TOTAL NQ-DISCOUNT-TOTAL
019300                           NQ-TAX-TOTAL NQ-TOTAL
019400                           NQ-SHIPPING-CHARGES NQ-ADJUSTMENT.
019500           COMPUTE WS-NEXT-SEQ = WS-MAX-SEQ + 1.
019600           MOVE WS-NEXT-SEQ TO WS-NEW-NUMBER-DIGITS.
019700           MOVE WS-NEW-NUMBER-BUILD TO NQ-QUOTE-NUMBER.
019800           MOVE TR-CUSTOMER-ID TO NQ-CUSTOMER-ID.
019900           MOVE TR-CUSTOMER-NAME TO NQ-CUSTOMER-NAME.
020000           MOVE TR-REFERENCE-NUMBER TO NQ-REFERENCE-NUMBER.
020100           IF TR-QUOTE-DATE = SPACES
020200               OR TR-QUOTE-DATE(1:4) IS NOT WS-NUMERIC-TEST
020300               MOVE WS-TODAY-TEXT TO NQ-QUOTE-DATE
020400           ELSE
020500               MOVE TR-QUOTE-DATE TO NQ-QUOTE-DATE.
020600           MOVE TR-EXPIRY-DATE TO NQ-EXPIRY-DATE.
020700           MOVE TR-SALESPERSON TO NQ-SALESPERSON.
020800           MOVE TR-PROJECT-NAME TO NQ-PROJECT-NAME.
020900           MOVE TR-SUBJECT TO NQ-SUBJECT.
021000           MOVE TR-LINE-ITEM-COUNT TO NQ-LINE-ITEM-COUNT.
021100           PERFORM G010-CALC-ONE-LINE
021200               VARYING WS-LINE-SUB FROM 1 BY 1
021300               UNTIL WS-LINE-SUB > NQ-LINE-ITEM-COUNT.
021400           MOVE TR-DISCOUNT-TOTAL TO NQ-DISCOUNT-TOTAL.
021500           MOVE TR-TAX-TOTAL TO NQ-TAX-TOTAL.
021600           COMPUTE NQ-TOTAL ROUNDED =
021700               NQ-SUB-TOTAL + NQ-TAX-TOTAL - NQ-DISCOUNT-TOTAL.
021800           MOVE "DRAFT" TO NQ-STATUS.
021900           MOVE "Y" TO NQ-ACTIVE-FLAG.
022000           IF TR-CURRENCY = SPACES
022100               MOVE "INR" TO NQ-CURRENCY
022200           ELSE
022300               MOVE TR-CURRENCY TO NQ-CURRENCY.
022400           MOVE TR-CUSTOMER-NOTES TO NQ-CUSTOMER-NOTES.
022500           MOVE TR-TERMS-CONDITIONS TO NQ-TERMS-CONDITIONS.
022600           MOVE TR-SHIPPING-CHARGES TO NQ-SHIPPING-CHARGES.
022700           MOVE TR-ADJUSTMENT TO NQ-ADJUSTMENT.
022800           MOVE TR-ATTACHMENT-URL TO NQ-ATTACHMENT-URL.
022900           MOVE WS-NEW-QUOTE TO QT-NEW-MASTER-REC.
023000           WRITE QT-NEW-MASTER-REC.
023100           ADD 1 TO WS-REC-CTR.
023200           DISPLAY "QUOTE CREATED - " NQ-QUOTE-NUMBER UPON CRT.
023300      *
023400       F010-APPLY-UPDATE.
023500           MOVE WS-OLD-QUOTE TO WS-NEW-QUOTE.
023600           MOVE ZERO TO NQ-SUB-TOTAL.
023700           MOVE TR-CUSTOMER-ID TO NQ-CUSTOMER-ID.
023800           MOVE TR-CUSTOMER-NAME TO NQ-CUSTOMER-NAME.
023900           MOVE TR-REFERENCE-NUMBER TO NQ-REFERENCE-NUMBER.
024000           IF TR-QUOTE-DATE = SPACES
024100               OR TR-QUOTE-DATE(1:4) IS NOT WS-NUMERIC-TEST
024200               MOVE WS-TODAY-TEXT TO NQ-QUOTE-DATE
024300           ELSE
024400               MOVE TR-QUOTE-DATE TO NQ-QUOTE-DATE.
024500           MOVE TR-EXPIRY-DATE TO NQ-EXPIRY-DATE.
024600           MOVE TR-SALESPERSON TO NQ-SALESPERSON.
024700           MOVE TR-PROJECT-NAME TO NQ-PROJECT-NAME.
024800           MOVE TR-SUBJECT TO NQ-SUBJECT.
024900           MOVE TR-LINE-ITEM-COUNT TO NQ-LINE-ITEM-COUNT.
025000           PERFORM G010-CALC-ONE-LINE
025100               VARYING WS-LINE-SUB FROM 1 BY 1
025200               UNTIL WS-LINE-SUB > NQ-LINE-ITEM-COUNT.
025300           MOVE TR-DISCOUNT-TOTAL TO NQ-DISCOUNT-TOTAL.
025400           MOVE TR-TAX-TOTAL TO NQ-TAX-TOTAL.
025500           COMPUTE NQ-TOTAL ROUNDED =
025600               NQ-SUB-TOTAL + NQ-TAX-TOTAL - NQ-DISCOUNT-TOTAL.
025700           MOVE TR-CUSTOMER-NOTES TO NQ-CUSTOMER-NOTES.
025800           MOVE TR-TERMS-CONDITIONS TO NQ-TERMS-CONDITIONS.
025900           MOVE TR-SHIPPING-CHARGES TO NQ-SHIPPING-CHARGES.
026000           MOVE TR-ADJUSTMENT TO NQ-ADJUSTMENT.
026100           MOVE TR-ATTACHMENT-URL TO NQ-ATTACHMENT-URL.
026200           DISPLAY "QUOTE UPDATED - " NQ-QUOTE-NUMBER UPON CRT.
026300      *
026400      * SOFT DELETE.  RECORD IS COPIED THROUGH UNCHANGED
026500      * EXCEPT THE ACTIVE-FLAG, WHICH IS SET TO "N".  THE RECORD
026600      * IS NEVER PHYSICALLY REMOVED FROM THE MASTER.
026700       F020-APPLY-DELETE.
026800           MOVE WS-OLD-QUOTE TO WS-NEW-QUOTE.
026900           MOVE "N" TO NQ-ACTIVE-FLAG.
027000           DISPLAY "QUOTE DELETED - " NQ-QUOTE-NUMBER UPON CRT.
027100      *
027200      * LINE AMOUNT = QUANTITY * RATE, LESS FLAT DISCOUNT.
027300      * DISCOUNT-PERCENT/TAX-PERCENT ARE CARRIED BUT NEVER WIRED
027400      * INTO THIS CALCULATION - DO NOT "FIX" THIS.
027500       G010-CALC-ONE-LINE.
027600           MOVE TL-ITEM-ID(WS-LINE-SUB)
027700               TO NL-ITEM-ID(WS-LINE-SUB).
027800           MOVE TL-ITEM-NAME(WS-LINE-SUB)
027900               TO NL-ITEM-NAME(WS-LINE-SUB).
028000           MOVE TL-ITEM-DESCRIPTION(WS-LINE-SUB)
028100               TO NL-ITEM-DESCRIPTION(WS-LINE-SUB).
028200           MOVE TL-UNIT(WS-LINE-SUB) TO NL-UNIT(WS-LINE-SUB).
028300           MOVE TL-QUANTITY(WS-LINE-SUB)
028400               TO NL-QUANTITY(WS-LINE-SUB).
028500           MOVE TL-RATE(WS-LINE-SUB) TO NL-RATE(WS-LINE-SUB).
028600           MOVE TL-DISCOUNT(WS-LINE-SUB)
028700               TO NL-DISCOUNT(WS-LINE-SUB).
028800           MOVE TL-DISCOUNT-PERCENT(WS-LINE-SUB)
028900               TO NL-DISCOUNT-PERCENT(WS-LINE-SUB).
029000           MOVE TL-DISCOUNT-AMOUNT(WS-LINE-SUB)
029100               TO NL-DISCOUNT-AMOUNT(WS-LINE-SUB).
029200           MOVE TL-TAX-RATE(WS-LINE-SUB)
029300               TO NL-TAX-RATE(WS-LINE-SUB).
029400           MOVE TL-TAX-PERCENT(WS-LINE-SUB)
029500               TO NL-TAX-PERCENT(WS-LINE-SUB).
029600           MOVE TL-TAX-AMOUNT(WS-LINE-SUB)
029700               TO NL-TAX-AMOUNT(WS-LINE-SUB).
029800           MOVE TL-SORT-ORDER(WS-LINE-SUB)
029900               TO NL-SORT-ORDER(WS-LINE-SUB).
030000           IF TL-QUANTITY(WS-LINE-SUB) = ZERO
030100               OR TL-RATE(WS-LINE-SUB) = ZERO
030200               MOVE ZERO TO NL-AMOUNT(WS-LINE-SUB)
030300               ADD 1 TO WS-ZERO-LINE-CTR
030400           ELSE
030500               COMPUTE WS-GROSS ROUNDED =
030600                   TL-QUANTITY(WS-LINE-SUB) * TL-RATE(WS-LINE-SUB)
030700               IF TL-DISCOUNT(WS-LINE-SUB) > ZERO
030800                   COMPUTE WS-DISC-AMT ROUNDED =
030900                       (WS-GROSS * TL-DISCOUNT(WS-LINE-SUB)) / 100
031000                   COMPUTE NL-AMOUNT(WS-LINE-SUB) ROUNDED =
031100                       WS-GROSS - WS-DISC-AMT
031200               ELSE
031300                   MOVE WS-GROSS TO NL-AMOUNT(WS-LINE-SUB)
031400               END-IF
031500           END-IF.
031600           ADD NL-AMOUNT(WS-LINE-SUB) TO NQ-SUB-TOTAL.
031700      *
031800       H010-GET-TODAYS-DATE.
031900           ACCEPT WS-TODAY-RAW FROM DATE.
032000           IF WS-TODAY-YY < 50
032100               COMPUTE WS-TODAY-TEXT-YYYY = WS-TODAY-YY + 2000
032200           ELSE
032300               COMPUTE WS-TODAY-TEXT-YYYY = WS-TODAY-YY + 1900.
032400           MOVE WS-TODAY-MM TO WS-TODAY-TEXT-MM.
032500           MOVE WS-TODAY-DD TO WS-TODAY-TEXT-DD.
032600      *
032700       E010-END-RTN.
032800           CLOSE QT-OLD-MASTER.
032900           CLOSE QT-NEW-MASTER.
033000           DISPLAY "SD1000 RECORDS WRITTEN = " WS-REC-CTR
033100               UPON CRT.
033200           IF SD1000-VERBOSE
033300               DISPLAY "SD1000 MAX SEQ SEEN    = " WS-MAX-SEQ
033400                   UPON CRT
033500               DISPLAY "SD1000 ZERO LINES SEEN  = "
033600                   WS-ZERO-LINE-CTR UPON CRT
033700           END-IF.
033800           STOP RUN.
