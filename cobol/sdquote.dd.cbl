000100      *---------------------------------------------------------
000200      * SDQUOTE.DD.CBL
000300      * QUOTE MASTER RECORD  -  QT-QUOTE-REC
000400    * ONE RECORD PER QUOTE, LINE SEQUENTIAL, KEY = QT-QUOTE-NUMBER
000500      *---------------------------------------------------------
000600      * CHANGE HISTORY
000700      *   WHEN       WHO  REQ#     WHAT
000800      *   11/03/87   REH  SD-0007  ORIGINAL LAYOUT
000900      *   04/14/89   REH  SD-0019  ADDED CUSTOMER-NOTES/TERMS TEXT
001000     *   05/19/91   TCK  SD-0041  ADDED SHIPPING-CHARGES (CAPTURED
001100      *                            ONLY, NEVER ADDED INTO TOTAL)
001200    *   09/02/93   REH  SD-0058  ADDED ACTIVE-FLAG SOFT-DELETE BIT
001300    *   01/22/99   DPM  SD-0102  Y2K - QUOTE-DATE/EXPIRY-DATE KEPT
001400    *                            AS YYYY-MM-DD TEXT, NO 2-DIGIT YR
001500      *   06/05/03   DPM  SD-0133  QT-STATUS NOW CARRIES 88-LEVELS
001600      *                            FOR EACH STATUS VALUE THIS
001700      *                            DOCUMENT CAN HOLD - WAS LITERAL
001800      *                            COMPARES ONLY UP TO NOW
001900      *---------------------------------------------------------
002000       01  QT-QUOTE-REC.
002100           05  QT-QUOTE-NUMBER             PIC X(10).
002200      * LAST 5 BYTES OF QT-QUOTE-NUMBER AS NUMERIC FOR THE
002300      * MAX-SEQUENCE SCAN ON CREATE - "QT-" + 5 DIGIT SUFFIX.
002400           05  QT-QUOTE-NUMBER-R REDEFINES QT-QUOTE-NUMBER.
002500               10  QT-QUOTE-PREFIX         PIC X(5).
002600               10  QT-QUOTE-SEQ-DIGITS     PIC 9(5).
002700           05  QT-CUSTOMER-ID               PIC S9(9)   COMP-3.
002800           05  QT-CUSTOMER-NAME             PIC X(100).
002900           05  QT-REFERENCE-NUMBER          PIC X(50).
003000           05  QT-QUOTE-DATE                PIC X(10).
003100      * NUMERIC VIEW OF QT-QUOTE-DATE, USED ONLY WHEN THE TEXT
003200      * DATE IS A VALID YYYY-MM-DD STRING (DASHES OVERLAID).
003300           05  QT-QUOTE-DATE-R REDEFINES QT-QUOTE-DATE.
003400               10  QT-QUOTE-DATE-YYYY       PIC 9(4).
003500               10  FILLER                   PIC X.
003600               10  QT-QUOTE-DATE-MM         PIC 9(2).
003700               10  FILLER                   PIC X.
003800               10  QT-QUOTE-DATE-DD         PIC 9(2).
003900           05  QT-EXPIRY-DATE               PIC X(10).
004000           05  QT-SALESPERSON               PIC X(100).
004100           05  QT-PROJECT-NAME              PIC X(100).
004200           05  QT-SUBJECT                   PIC X(1000).
004300           05  QT-LINE-ITEM-COUNT           PIC S9(3)   COMP.
004400           05  QT-LINE-ITEMS OCCURS 30 TIMES.
004500               copy 'sdlnitm.dd.cbl'.
004600          05  QT-SUB-TOTAL                 PIC S9(15)V9(4) COMP-3.
004700          05  QT-DISCOUNT-TOTAL            PIC S9(15)V9(4) COMP-3.
004800          05  QT-TAX-TOTAL                 PIC S9(15)V9(4) COMP-3.
004900          05  QT-TOTAL                     PIC S9(15)V9(4) COMP-3.
005000           05  QT-CURRENCY                  PIC X(3).
005100           05  QT-STATUS                    PIC X(20).
005200               88  QT-IS-DRAFT        VALUE "DRAFT".
005300               88  QT-IS-SENT         VALUE "SENT".
005400               88  QT-IS-ACCEPTED     VALUE "ACCEPTED".
005500               88  QT-IS-REJECTED     VALUE "REJECTED".
005600               88  QT-IS-EXPIRED      VALUE "EXPIRED".
005700               88  QT-IS-INVOICED     VALUE "INVOICED".
005800               88  QT-IS-PART-INVOICED VALUE "PARTIALLY_INVOICED".
005900           05  QT-CUSTOMER-NOTES            PIC X(2000).
006000           05  QT-TERMS-CONDITIONS          PIC X(2000).
006100          05  QT-SHIPPING-CHARGES          PIC S9(15)V9(4) COMP-3.
006200          05  QT-ADJUSTMENT                PIC S9(15)V9(4) COMP-3.
006300           05  QT-ATTACHMENT-URL            PIC X(500).
006400           05  QT-ACTIVE-FLAG               PIC X(1).
006500               88  QT-IS-ACTIVE             VALUE "Y".
006600               88  QT-IS-DELETED            VALUE "N".
006700           05  FILLER                       PIC X(50).
