000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    SD1300.
000300       AUTHOR.        R E HARTLEY.
000400       INSTALLATION.  CNP SYSTEMS - ERP BATCH UNIT.
000500       DATE-WRITTEN.  12/09/87.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800      *---------------------------------------------------------
000900      * SD1300 - INVOICE TOTALS, NUMBERING AND PAYMENT POSTING
001000      * RECOMPUTES LINE ITEM AMOUNTS AND THE INVOICE SUBTOTAL AND
001100      * TOTAL FOR ONE INVOICE TRANSACTION (CREATE OR UPDATE), THEN
001200      * POSTS ONE OPTIONAL PAYMENT RECORD AGAINST AMOUNT-PAID AND
001300      * BALANCE-DUE.  ON CREATE THE NEXT INV-NNNNN NUMBER
001400      * IS ASSIGNED FROM THE HIGHEST SUFFIX SEEN ON THE MASTER.
001500      * BOTH ACTIONS ARE APPLIED IN ONE PASS OF THE MASTER FILE.
001600      *---------------------------------------------------------
001700      * CHANGE HISTORY
001800      *   WHEN       WHO  REQ#     WHAT                           SD1300  
001900      *   12/09/87   REH  SD-0010  ORIGINAL PROGRAM               SD1300  
002000      *   04/14/89   REH  SD-0021  ADDED PAYMENT-TERMS MOVE       SD1300  
002100      *   05/19/91   TCK  SD-0044  ADJUSTMENT-AMOUNT ADDED AHEAD  SD1300  
002200      *                            OF SUBTRACTING DISCOUNT-TOTAL  SD1300  
002300      *   07/30/92   TCK  SD-0051  PAYMENT POSTING ADDED, AMOUNT  SD1300  
002400      *                            PAID/BALANCE DUE UPDATED AND   SD1300  
002500      *                            NEGATIVE PAYMENTS REJECTED     SD1300  
002600      *   09/02/93   REH  SD-0061  SOFT DELETE VIA ACTIVE-FLAG    SD1300  
002700      *   01/22/99   DPM  SD-0105  Y2K - DATES KEPT YYYY-MM-DD,   SD1300  
002800      *                            CENTURY WINDOW ON SYSTEM DATE  SD1300  
002900      *   06/30/01   DPM  SD-0121  REJECT UPDATE WHEN INVOICE KEY SD1300  
003000      *                            NOT FOUND ON MASTER, WAS SILENTSD1300  
003100      *   02/03/03   DPM  SD-0126  ADDED DELETE ACTION - SETS     SD1300  
003200      *                            ACTIVE-FLAG TO "N", THE SOFT   SD1300  
003300      *                            DELETE BIT - RECORD ITSELF     SD1300  
003400      *                            IS NEVER REMOVED FROM MASTER   SD1300  
003500      *   03/14/03   DPM  SD-0129  PAYMENT AGAINST A DELETED      SD1300  
003600      *                            INVOICE NOW REJECTED           SD1300  
003700      *   06/02/03   DPM  SD-0132  A ZERO PAYMENT AMOUNT WAS BEINGSD1300  
003800      *                            REJECTED AS "NOT POSITIVE" -   SD1300  
003900      *                            ONLY A NEGATIVE AMOUNT SHOULD  SD1300  
004000      *                            BAR A PAYMENT, GUARD NOW       SD1300  
004100      *                            CHECKS < ZERO                  SD1300  
004200      *---------------------------------------------------------
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SPECIAL-NAMES.
004600           CONSOLE IS CRT
004700           CLASS WS-NUMERIC-TEST IS "0" THRU "9"
004800           UPSI-0 ON STATUS IS SD1300-VERBOSE
004900                   OFF STATUS IS SD1300-QUIET.
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200           SELECT IN-TRAN-FILE  ASSIGN TO INTRANS
005300                  ORGANIZATION LINE SEQUENTIAL.
005400           SELECT IN-PAYMENT-FILE ASSIGN TO INPAYMTS
005500                  ORGANIZATION LINE SEQUENTIAL.
005600           SELECT IN-OLD-MASTER ASSIGN TO INOLDMST
005700                  ORGANIZATION LINE SEQUENTIAL.
005800           SELECT IN-NEW-MASTER ASSIGN TO INNEWMST
005900                  ORGANIZATION LINE SEQUENTIAL.
006000      *
006100       DATA DIVISION.
006200      *
006300       FILE SECTION.
006400      *
006500       FD  IN-TRAN-FILE
006600           LABEL RECORDS ARE STANDARD
006700           DATA RECORD IS IN-TRAN-FILE-REC.
006800       01  IN-TRAN-FILE-REC              PIC X(20020).
006900      *
007000       FD  IN-PAYMENT-FILE
007100           LABEL RECORDS ARE STANDARD
007200           DATA RECORD IS IN-PAYMENT-FILE-REC.
007300       01  IN-PAYMENT-FILE-REC           PIC X(60).
007400      *
007500       FD  IN-OLD-MASTER
007600           LABEL RECORDS ARE STANDARD
007700           DATA RECORD IS IN-OLD-MASTER-REC.
007800       01  IN-OLD-MASTER-REC             PIC X(20000).
007900      *
008000       FD  IN-NEW-MASTER
008100           LABEL RECORDS ARE STANDARD
008200           DATA RECORD IS IN-NEW-MASTER-REC.
008300       01  IN-NEW-MASTER-REC             PIC X(20000).
008400      *
008500       WORKING-STORAGE SECTION.
008600      *
008700      * COUNTS LINE ITEMS THAT FELL BACK TO A ZERO AMOUNT BECAUSE
008800      * QUANTITY OR RATE WAS MISSING - VERBOSE DIAGNOSTIC ONLY.
008900       77  WS-ZERO-LINE-CTR          PIC 9(5)   COMP VALUE 0.
009000      *
009100      * TRANSACTION AREA - ONE INVOICE ACTION PER RUN, CREATE OR
009200      * UPDATE, CARRYING THE CANDIDATE FIELD VALUES.
009300       01  WS-TRAN-INVOICE.
009400           05  TR-ACTION-CODE             PIC X(10).
009500               88  TR-IS-CREATE           VALUE "CREATE".
009600               88  TR-IS-UPDATE           VALUE "UPDATE".
009700               88  TR-IS-DELETE           VALUE "DELETE".
009800           copy 'sdinvc.dd.cbl' replacing ==IN-== by ==TR==
009900                                          ==LI-== by ==TL==.
010000      *
010100      * CURRENT OLD-MASTER RECORD BEING SCANNED.
010200       01  WS-OLD-INVOICE.
010300           copy 'sdinvc.dd.cbl' replacing ==IN-== by ==OI==
010400                                          ==LI-== by ==OL==.
010500      *
010600      * RECORD ABOUT TO BE WRITTEN TO THE NEW MASTER.
010700       01  WS-NEW-INVOICE.
010800           copy 'sdinvc.dd.cbl' replacing ==IN-== by ==NI==
010900                                          ==LI-== by ==NL==.
011000      *
011100      * ONE OPTIONAL PAYMENT RECORD FROM SD-PAYMENT-FILE.
011200       01  WS-PAYMENT.
011300           copy 'sdpaytr.dd.cbl'.
011400      *
011500       01  WS-SWITCHES.
011600           05  WS-EOF-SW                  PIC 9(1)   COMP VALUE 0.
011700               88  WS-AT-EOF               VALUE 1.
011800           05  WS-FOUND-SW                PIC 9(1)   COMP VALUE 0.
011900               88  WS-MATCH-FOUND          VALUE 1.
012000           05  WS-PAY-EOF-SW              PIC 9(1)   COMP VALUE 0.
012100               88  WS-PAY-AT-EOF           VALUE 1.
012200           05  WS-PAYMENT-SW              PIC 9(1)   COMP VALUE 0.
012300               88  WS-PAYMENT-PRESENT      VALUE 1.
012400           05  FILLER                     PIC X(4).
012500      *
012600       01  WS-COUNTERS.
012700           05  WS-MAX-SEQ                 PIC 9(5)   COMP VALUE 0.
012800           05  WS-NEXT-SEQ                PIC 9(5)   COMP VALUE 0.
012900           05  WS-REC-CTR                 PIC 9(7)   COMP VALUE 0.
013000           05  WS-PAY-CTR                 PIC 9(7)   COMP VALUE 0.
013100           05  WS-LINE-SUB                PIC S9(4)  COMP VALUE 0.
013200           05  FILLER                     PIC X(4).
013300      *
013400       01  WS-AMOUNT-FIELDS.
013500           05  WS-GROSS          PIC S9(15)V9(4) COMP-3 VALUE 0.
013600           05  WS-DISC-AMT       PIC S9(15)V9(4) COMP-3 VALUE 0.
013700           05  FILLER                     PIC X(4).
013800      *
013900       01  WS-TODAY-RAW.
014000           05  WS-TODAY-YY                PIC 9(2).
014100           05  WS-TODAY-MM                PIC 9(2).
014200           05  WS-TODAY-DD                PIC 9(2).
014300           05  FILLER                     PIC X(2).
014400      *
014500       01  WS-TODAY-TEXT.
014600           05  WS-TODAY-TEXT-YYYY         PIC 9(4).
014700           05  FILLER                     PIC X VALUE "-".
014800           05  WS-TODAY-TEXT-MM           PIC 9(2).
014900           05  FILLER                     PIC X VALUE "-".
015000           05  WS-TODAY-TEXT-DD           PIC 9(2).
015100      *
015200       01  WS-NEW-NUMBER-BUILD.
015300           05  WS-NEW-NUMBER-PREFIX       PIC X(4)  VALUE "INV-".
015400           05  WS-NEW-NUMBER-DIGITS       PIC 9(5).
015500           05  FILLER                     PIC X(1)  VALUE SPACES.
015600      *
015700       PROCEDURE DIVISION.
015800      *
015900       A010-MAIN-LINE.
016000           DISPLAY SPACES UPON CRT.
016100           DISPLAY "* * * * B E G I N   S D 1 3 0 0" UPON CRT.
016200           PERFORM H010-GET-TODAYS-DATE.
016300           OPEN INPUT IN-TRAN-FILE.
016400           PERFORM B010-READ-TRAN.
016500           CLOSE IN-TRAN-FILE.
016600           IF NOT TR-IS-CREATE AND NOT TR-IS-UPDATE
016700                   AND NOT TR-IS-DELETE
016800               DISPLAY "!!!! INVALID ACTION CODE ON TRAN REC"
016900                   UPON CRT
017000               STOP RUN.
017100           PERFORM N010-READ-PAYMENT.
017200           OPEN INPUT IN-OLD-MASTER.
017300           OPEN OUTPUT IN-NEW-MASTER.
017400           PERFORM B020-READ-OLD.
017500           PERFORM C010-COPY-OLD THRU C010-COPY-OLD-EXIT
017600               UNTIL WS-AT-EOF.
017700           IF TR-IS-CREATE
017800               PERFORM D010-CREATE-NEW-INVOICE.
017900           IF (TR-IS-UPDATE OR TR-IS-DELETE)
018000                   AND NOT WS-MATCH-FOUND
018100               DISPLAY "!!!! INVOICE NOT ON FILE - "
018200                   TR-INVOICE-NUMBER UPON CRT.
018300           PERFORM E010-END-RTN.
018400      *
018500       B010-READ-TRAN.
018600           READ IN-TRAN-FILE AT END
018700               DISPLAY "!!!! NO TRANSACTION RECORD PRESENT"
018800                   UPON CRT
018900               STOP RUN.
019000           MOVE IN-TRAN-FILE-REC TO WS-TRAN-INVOICE.
019100      *
019200      * THE PAYMENT FILE CARRIES AT MOST ONE PENDING PAYMENT
019300      * FOR THIS RUN.  ONLY A NEGATIVE AMOUNT IS REJECTED HERE AND
019400      * KEPT FROM THE MASTER SCAN BELOW - ZERO IS A LEGITIMATE
019500      * PAYMENT (E.G. A WAIVER) AND MUST STILL POST - SEE SD-0132.
019600       N010-READ-PAYMENT.
019700           OPEN INPUT IN-PAYMENT-FILE.
019800           READ IN-PAYMENT-FILE AT END MOVE 1 TO WS-PAY-EOF-SW.
019900           IF NOT WS-PAY-AT-EOF
020000               MOVE IN-PAYMENT-FILE-REC TO WS-PAYMENT
020100               IF PT-PAYMENT-AMOUNT < ZERO
020200                   DISPLAY "!!!! PAYMENT REJECTED, AMOUNT"
020300                       " NEGATIVE" UPON CRT
020400               ELSE
020500                   MOVE 1 TO WS-PAYMENT-SW
020600               END-IF
020700           END-IF.
020800           CLOSE IN-PAYMENT-FILE.
020900      *
021000       B020-READ-OLD.
021100           READ IN-OLD-MASTER AT END
021200               MOVE 1 TO WS-EOF-SW.
021300           IF NOT WS-AT-EOF
021400               MOVE IN-OLD-MASTER-REC TO WS-OLD-INVOICE.
021500      *
021600       C010-COPY-OLD.
021700           IF TR-IS-UPDATE
021800               AND OI-INVOICE-NUMBER = TR-INVOICE-NUMBER
021900               PERFORM F010-APPLY-UPDATE
022000               MOVE 1 TO WS-FOUND-SW
022100           ELSE
022200           IF TR-IS-DELETE
022300               AND OI-INVOICE-NUMBER = TR-INVOICE-NUMBER
022400               PERFORM F020-APPLY-DELETE
022500               MOVE 1 TO WS-FOUND-SW
022600           ELSE
022700               IF OI-INVOICE-PREFIX = "INV-"
022800                   AND OI-INVOICE-SEQ-DIGITS > WS-MAX-SEQ
022900                   MOVE OI-INVOICE-SEQ-DIGITS TO WS-MAX-SEQ
023000               END-IF
023100               MOVE WS-OLD-INVOICE TO WS-NEW-INVOICE
023200           END-IF.
023300           IF WS-PAYMENT-PRESENT
023400               AND PT-INVOICE-NUMBER = NI-INVOICE-NUMBER
023500               PERFORM M010-APPLY-PAYMENT.
023600           MOVE WS-NEW-INVOICE TO IN-NEW-MASTER-REC.
023700           WRITE IN-NEW-MASTER-REC.
023800           PERFORM B020-READ-OLD.
023900       C010-COPY-OLD-EXIT.
024000           EXIT.
024100      *
024200       D010-CREATE-NEW-INVOICE.
024300           MOVE SPACES TO WS-NEW-INVOICE.
024400           MOVE ZERO   TO NI-SUB-TOTAL NI-DISCOUNT-TOTAL
024500                           NI-TAX-TOTAL NI-TOTAL
024600                           NI-SHIPPING-CHARGES
024700                           NI-ADJUSTMENT-AMOUNT
024800                           NI-AMOUNT-PAID NI-BALANCE-DUE.
024900           COMPUTE WS-NEXT-SEQ = WS-MAX-SEQ + 1.
025000           MOVE WS-NEXT-SEQ TO WS-NEW-NUMBER-DIGITS.
025100           MOVE WS-NEW-NUMBER-BUILD TO NI-INVOICE-NUMBER.
025200           MOVE TR-SALES-ORDER-ID TO NI-SALES-ORDER-ID.
025300           MOVE TR-ORDER-NUMBER TO NI-ORDER-NUMBER.
025400           MOVE TR-CUSTOMER-ID TO NI-CUSTOMER-ID.
025500           MOVE TR-CUSTOMER-NAME TO NI-CUSTOMER-NAME.
025600           MOVE TR-REFERENCE-NUMBER TO NI-REFERENCE-NUMBER.
025700           IF TR-INVOICE-DATE = SPACES
025800               OR TR-INVOICE-DATE(1:4) IS NOT WS-NUMERIC-TEST
025900               MOVE WS-TODAY-TEXT TO NI-INVOICE-DATE
026000           ELSE
026100               MOVE TR-INVOICE-DATE TO NI-INVOICE-DATE.
026200           MOVE TR-DUE-DATE TO NI-DUE-DATE.
026300           MOVE TR-PAYMENT-TERMS TO NI-PAYMENT-TERMS.
026400           MOVE TR-SALESPERSON TO NI-SALESPERSON.
026500           MOVE TR-PROJECT-NAME TO NI-PROJECT-NAME.
026600           MOVE TR-SUBJECT TO NI-SUBJECT.
026700           MOVE TR-LINE-ITEM-COUNT TO NI-LINE-ITEM-COUNT.
026800           PERFORM G010-CALC-ONE-LINE
026900               VARYING WS-LINE-SUB FROM 1 BY 1
027000               UNTIL WS-LINE-SUB > NI-LINE-ITEM-COUNT.
027100           MOVE TR-DISCOUNT-TOTAL TO NI-DISCOUNT-TOTAL.
027200           MOVE TR-TAX-TOTAL TO NI-TAX-TOTAL.
027300           MOVE TR-ADJUSTMENT-LABEL TO NI-ADJUSTMENT-LABEL.
027400           MOVE TR-ADJUSTMENT-AMOUNT TO NI-ADJUSTMENT-AMOUNT.
027500           COMPUTE NI-TOTAL ROUNDED =
027600               NI-SUB-TOTAL + NI-TAX-TOTAL + NI-ADJUSTMENT-AMOUNT
027700               - NI-DISCOUNT-TOTAL.
027800           COMPUTE NI-BALANCE-DUE ROUNDED =
027900               NI-TOTAL - NI-AMOUNT-PAID.
028000           MOVE "DRAFT" TO NI-STATUS.
028100           MOVE "Y" TO NI-ACTIVE-FLAG.
028200           IF TR-CURRENCY = SPACES
028300               MOVE "INR" TO NI-CURRENCY
028400           ELSE
028500               MOVE TR-CURRENCY TO NI-CURRENCY.
028600           MOVE TR-CUSTOMER-NOTES TO NI-CUSTOMER-NOTES.
028700           MOVE TR-TERMS-CONDITIONS TO NI-TERMS-CONDITIONS.
028800           MOVE TR-SHIPPING-CHARGES TO NI-SHIPPING-CHARGES.
028900           MOVE TR-ATTACHMENT-URL TO NI-ATTACHMENT-URL.
029000           MOVE WS-NEW-INVOICE TO IN-NEW-MASTER-REC.
029100           WRITE IN-NEW-MASTER-REC.
029200           ADD 1 TO WS-REC-CTR.
029300           DISPLAY "INVOICE CREATED - "
029400               NI-INVOICE-NUMBER UPON CRT.
029500      *
029600       F010-APPLY-UPDATE.
029700           MOVE WS-OLD-INVOICE TO WS-NEW-INVOICE.
029800           MOVE ZERO TO NI-SUB-TOTAL.
029900           MOVE TR-SALES-ORDER-ID TO NI-SALES-ORDER-ID.
030000           MOVE TR-ORDER-NUMBER TO NI-ORDER-NUMBER.
030100           MOVE TR-CUSTOMER-ID TO NI-CUSTOMER-ID.
030200           MOVE TR-CUSTOMER-NAME TO NI-CUSTOMER-NAME.
030300           MOVE TR-REFERENCE-NUMBER TO NI-REFERENCE-NUMBER.
030400           IF TR-INVOICE-DATE = SPACES
030500               OR TR-INVOICE-DATE(1:4) IS NOT WS-NUMERIC-TEST
030600               MOVE WS-TODAY-TEXT TO NI-INVOICE-DATE
030700           ELSE
030800               MOVE TR-INVOICE-DATE TO NI-INVOICE-DATE.
030900           MOVE TR-DUE-DATE TO NI-DUE-DATE.
031000           MOVE TR-PAYMENT-TERMS TO NI-PAYMENT-TERMS.
031100           MOVE TR-SALESPERSON TO NI-SALESPERSON.
031200           MOVE TR-PROJECT-NAME TO NI-PROJECT-NAME.
031300           MOVE TR-SUBJECT TO NI-SUBJECT.
031400           MOVE TR-LINE-ITEM-COUNT TO NI-LINE-ITEM-COUNT.
031500           PERFORM G010-CALC-ONE-LINE
031600               VARYING WS-LINE-SUB FROM 1 BY 1
031700               UNTIL WS-LINE-SUB > NI-LINE-ITEM-COUNT.
031800           MOVE TR-DISCOUNT-TOTAL TO NI-DISCOUNT-TOTAL.
031900           MOVE TR-TAX-TOTAL TO NI-TAX-TOTAL.
032000           MOVE TR-ADJUSTMENT-LABEL TO NI-ADJUSTMENT-LABEL.
032100           MOVE TR-ADJUSTMENT-AMOUNT TO NI-ADJUSTMENT-AMOUNT.
032200           COMPUTE NI-TOTAL ROUNDED =
032300               NI-SUB-TOTAL + NI-TAX-TOTAL + NI-ADJUSTMENT-AMOUNT
032400               - NI-DISCOUNT-TOTAL.
032500           COMPUTE NI-BALANCE-DUE ROUNDED =
032600               NI-TOTAL - NI-AMOUNT-PAID.
032700           MOVE TR-CUSTOMER-NOTES TO NI-CUSTOMER-NOTES.
032800           MOVE TR-TERMS-CONDITIONS TO NI-TERMS-CONDITIONS.
032900           MOVE TR-SHIPPING-CHARGES TO NI-SHIPPING-CHARGES.
033000           MOVE TR-ATTACHMENT-URL TO NI-ATTACHMENT-URL.
033100           DISPLAY "INVOICE UPDATED - "
033200               NI-INVOICE-NUMBER UPON CRT.
033300      *
033400      * SOFT DELETE.  RECORD IS COPIED THROUGH UNCHANGED
033500      * EXCEPT THE ACTIVE-FLAG, WHICH IS SET TO "N".  THE RECORD
033600      * IS NEVER PHYSICALLY REMOVED FROM THE MASTER.  A PAYMENT
033700      * KEYED TO THIS INVOICE STILL FALLS THROUGH TO M010-APPLY-
033800      * PAYMENT BELOW AND IS REJECTED THERE BY THE NI-IS-DELETED
033900      * TEST - SEE SD-0129.
034000       F020-APPLY-DELETE.
034100           MOVE WS-OLD-INVOICE TO WS-NEW-INVOICE.
034200           MOVE "N" TO NI-ACTIVE-FLAG.
034300           DISPLAY "INVOICE DELETED - "
034400               NI-INVOICE-NUMBER UPON CRT.
034500      *
034600      * LINE AMOUNT = QUANTITY * RATE, LESS FLAT DISCOUNT.
034700      * DISCOUNT-PERCENT/TAX-PERCENT ARE CARRIED BUT NEVER WIRED
034800      * INTO THIS CALCULATION - DO NOT "FIX" THIS.
034900       G010-CALC-ONE-LINE.
035000           MOVE TL-ITEM-ID(WS-LINE-SUB)
035100               TO NL-ITEM-ID(WS-LINE-SUB).
035200           MOVE TL-ITEM-NAME(WS-LINE-SUB)
035300               TO NL-ITEM-NAME(WS-LINE-SUB).
035400           MOVE TL-ITEM-DESCRIPTION(WS-LINE-SUB)
035500               TO NL-ITEM-DESCRIPTION(WS-LINE-SUB).
035600           MOVE TL-UNIT(WS-LINE-SUB) TO NL-UNIT(WS-LINE-SUB).
035700           MOVE TL-QUANTITY(WS-LINE-SUB)
035800               TO NL-QUANTITY(WS-LINE-SUB).
035900           MOVE TL-RATE(WS-LINE-SUB) TO NL-RATE(WS-LINE-SUB).
036000           MOVE TL-DISCOUNT(WS-LINE-SUB)
036100               TO NL-DISCOUNT(WS-LINE-SUB).
036200           MOVE TL-DISCOUNT-PERCENT(WS-LINE-SUB)
036300               TO NL-DISCOUNT-PERCENT(WS-LINE-SUB).
036400           MOVE TL-DISCOUNT-AMOUNT(WS-LINE-SUB)
036500               TO NL-DISCOUNT-AMOUNT(WS-LINE-SUB).
036600           MOVE TL-TAX-RATE(WS-LINE-SUB)
036700               TO NL-TAX-RATE(WS-LINE-SUB).
036800           MOVE TL-TAX-PERCENT(WS-LINE-SUB)
036900               TO NL-TAX-PERCENT(WS-LINE-SUB).
037000           MOVE TL-TAX-AMOUNT(WS-LINE-SUB)
037100               TO NL-TAX-AMOUNT(WS-LINE-SUB).
037200           MOVE TL-SORT-ORDER(WS-LINE-SUB)
037300               TO NL-SORT-ORDER(WS-LINE-SUB).
037400           IF TL-QUANTITY(WS-LINE-SUB) = ZERO
037500               OR TL-RATE(WS-LINE-SUB) = ZERO
037600               MOVE ZERO TO NL-AMOUNT(WS-LINE-SUB)
037700               ADD 1 TO WS-ZERO-LINE-CTR
037800           ELSE
037900               COMPUTE WS-GROSS ROUNDED =
038000                   TL-QUANTITY(WS-LINE-SUB) * TL-RATE(WS-LINE-SUB)
038100               IF TL-DISCOUNT(WS-LINE-SUB) > ZERO
038200                   COMPUTE WS-DISC-AMT ROUNDED =
038300                       (WS-GROSS * TL-DISCOUNT(WS-LINE-SUB)) / 100
038400                   COMPUTE NL-AMOUNT(WS-LINE-SUB) ROUNDED =
038500                       WS-GROSS - WS-DISC-AMT
038600               ELSE
038700                   MOVE WS-GROSS TO NL-AMOUNT(WS-LINE-SUB)
038800               END-IF
038900           END-IF.
039000           ADD NL-AMOUNT(WS-LINE-SUB) TO NI-SUB-TOTAL.
039100      *
039200      * POST ONE PAYMENT ONTO THE RECORD ALREADY STAGED IN
039300      * WS-NEW-INVOICE (EITHER PASSED THROUGH OR JUST UPDATED).
039400       M010-APPLY-PAYMENT.
039500           IF NI-IS-DELETED
039600               DISPLAY "!!!! PAYMENT REJECTED, INVOICE DELETED - "
039700                   NI-INVOICE-NUMBER UPON CRT
039800           ELSE
039900               ADD PT-PAYMENT-AMOUNT TO NI-AMOUNT-PAID
040000               COMPUTE NI-BALANCE-DUE ROUNDED =
040100                   NI-TOTAL - NI-AMOUNT-PAID
040200               IF NI-BALANCE-DUE NOT > ZERO
040300                   MOVE "PAID" TO NI-STATUS
040400               END-IF
040500               ADD 1 TO WS-PAY-CTR
040600               DISPLAY "PAYMENT POSTED - " NI-INVOICE-NUMBER
040700                   UPON CRT
040800           END-IF.
040900      *
041000       H010-GET-TODAYS-DATE.
041100           ACCEPT WS-TODAY-RAW FROM DATE.
041200           IF WS-TODAY-YY < 50
041300               COMPUTE WS-TODAY-TEXT-YYYY = WS-TODAY-YY + 2000
041400           ELSE
041500               COMPUTE WS-TODAY-TEXT-YYYY = WS-TODAY-YY + 1900.
041600           MOVE WS-TODAY-MM TO WS-TODAY-TEXT-MM.
041700           MOVE WS-TODAY-DD TO WS-TODAY-TEXT-DD.
041800      *
041900       E010-END-RTN.
042000           CLOSE IN-OLD-MASTER.
042100           CLOSE IN-NEW-MASTER.
042200           DISPLAY "SD1300 RECORDS WRITTEN = " WS-REC-CTR
042300               UPON CRT.
042400           DISPLAY "SD1300 PAYMENTS POSTED = " WS-PAY-CTR
042500               UPON CRT.
042600           IF SD1300-VERBOSE
042700               DISPLAY "SD1300 MAX SEQ SEEN    = " WS-MAX-SEQ
042800                   UPON CRT
042900               DISPLAY "SD1300 ZERO LINES SEEN  = "
043000                   WS-ZERO-LINE-CTR UPON CRT
043100           END-IF.
043200           STOP RUN.
