000100      *---------------------------------------------------------
000200      * SDPAYTR.DD.CBL
000300      * PAYMENT-TRANSACTIONS INPUT RECORD - PT-PAYMENT-REC
000400      * ONE RECORD PER PAYMENT POSTING, APPLIED TO IN-INVOICE-REC
000500      * BY SD1300.
000600      *---------------------------------------------------------
000700      * CHANGE HISTORY
000800      *   WHEN       WHO  REQ#     WHAT
000900      *   07/30/92   TCK  SD-0052  ORIGINAL LAYOUT
001000      *   01/22/99   DPM  SD-0107  Y2K - PAYMENT-DATE YYYY-MM-DD
001100      *---------------------------------------------------------
001200       01  PT-PAYMENT-REC.
001300           05  PT-INVOICE-NUMBER            PIC X(10).
001400          05  PT-PAYMENT-AMOUNT            PIC S9(15)V9(4) COMP-3.
001500           05  PT-PAYMENT-DATE              PIC X(10).
001600           05  FILLER                       PIC X(25).
