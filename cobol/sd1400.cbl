000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    SD1400.
000300       AUTHOR.        T C KRISHNAN.
000400       INSTALLATION.  CNP SYSTEMS - ERP BATCH UNIT.
000500       DATE-WRITTEN.  02/14/90.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800      *---------------------------------------------------------
000900      * SD1400 - RECURRING INVOICE PROFILE TOTALS AND SCHEDULING
001000      * RECOMPUTES LINE ITEM AMOUNTS AND THE PROFILE SUBTOTAL AND
001100      * TOTAL (INCLUDING ROUND-OFF) FOR ONE PROFILE TRANSACTION -
001200      * CREATE, UPDATE, PAUSE OR RESUME.  PROFILES ARE KEYED BY
001300      * RI-PROFILE-ID, A GENERATED ID, NOT A FORMATTED DOCUMENT
001400      * NUMBER - NO QT-/SO-/DC-/INV- PREFIX HERE, SEE THE NOTE ON
001500      * RI-PROFILE-ID IN THE MASTER COPYBOOK.  PAUSE AND RESUME
001600      * ONLY FLIP STATUS AND NEVER TOUCH THE TOTALS.
001700      *---------------------------------------------------------
001800      * CHANGE HISTORY
001900      *   WHEN       WHO  REQ#     WHAT                           SD1400  
002000      *   02/14/90   REH  SD-0030  ORIGINAL PROGRAM               SD1400  
002100      *   05/19/91   TCK  SD-0045  ROUND-OFF ADDED TO TOTAL       SD1400  
002200      *   09/02/93   REH  SD-0062  SOFT DELETE VIA ACTIVE-FLAG    SD1400  
002300      *   03/11/96   TCK  SD-0081  PAUSE/RESUME ACTIONS ADDED,    SD1400  
002400      *                            NEITHER ONE TOUCHES SUB-TOTAL  SD1400  
002500      *                            OR TOTAL                       SD1400  
002600      *   01/22/99   DPM  SD-0106  Y2K - DATES KEPT YYYY-MM-DD,   SD1400  
002700      *                            CENTURY WINDOW ON SYSTEM DATE  SD1400  
002800      *   06/30/01   DPM  SD-0122  REJECT ACTION WHEN PROFILE ID  SD1400  
002900      *                            NOT FOUND ON MASTER, WAS SILENTSD1400  
003000      *   02/03/03   DPM  SD-0127  ADDED DELETE ACTION - SETS     SD1400  
003100      *                            ACTIVE-FLAG TO "N", THE SOFT   SD1400  
003200      *                            DELETE BIT - RECORD ITSELF     SD1400  
003300      *                            IS NEVER REMOVED FROM MASTER   SD1400  
003400      *---------------------------------------------------------
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SPECIAL-NAMES.
003800           CONSOLE IS CRT
003900           CLASS WS-NUMERIC-TEST IS "0" THRU "9"
004000           UPSI-0 ON STATUS IS SD1400-VERBOSE
004100                   OFF STATUS IS SD1400-QUIET.
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT RI-TRAN-FILE  ASSIGN TO RITRANS
004500                  ORGANIZATION LINE SEQUENTIAL.
004600           SELECT RI-OLD-MASTER ASSIGN TO RIOLDMST
004700                  ORGANIZATION LINE SEQUENTIAL.
004800           SELECT RI-NEW-MASTER ASSIGN TO RINEWMST
004900                  ORGANIZATION LINE SEQUENTIAL.
005000      *
005100       DATA DIVISION.
005200      *
005300       FILE SECTION.
005400      *
005500       FD  RI-TRAN-FILE
005600           LABEL RECORDS ARE STANDARD
005700           DATA RECORD IS RI-TRAN-FILE-REC.
005800       01  RI-TRAN-FILE-REC              PIC X(20020).
005900      *
006000       FD  RI-OLD-MASTER
006100           LABEL RECORDS ARE STANDARD
006200           DATA RECORD IS RI-OLD-MASTER-REC.
006300       01  RI-OLD-MASTER-REC             PIC X(20000).
006400      *
006500       FD  RI-NEW-MASTER
006600           LABEL RECORDS ARE STANDARD
006700           DATA RECORD IS RI-NEW-MASTER-REC.
006800       01  RI-NEW-MASTER-REC             PIC X(20000).
006900      *
007000       WORKING-STORAGE SECTION.
007100      *
007200      * COUNTS LINE ITEMS THAT FELL BACK TO A ZERO AMOUNT BECAUSE
007300      * QUANTITY OR RATE WAS MISSING - VERBOSE DIAGNOSTIC ONLY.
007400       77  WS-ZERO-LINE-CTR          PIC 9(5)   COMP VALUE 0.
007500      *
007600      * TRANSACTION AREA - ONE PROFILE ACTION PER RUN - CREATE,
007700      * UPDATE, PAUSE OR RESUME - CARRYING THE CANDIDATE FIELDS.
007800       01  WS-TRAN-RECUR.
007900           05  TR-ACTION-CODE             PIC X(10).
008000               88  TR-IS-CREATE           VALUE "CREATE".
008100               88  TR-IS-UPDATE           VALUE "UPDATE".
008200               88  TR-IS-PAUSE            VALUE "PAUSE".
008300               88  TR-IS-RESUME           VALUE "RESUME".
008400               88  TR-IS-DELETE           VALUE "DELETE".
008500           copy 'sdrecin.dd.cbl' replacing ==RI-== by ==TR==
008600                                          ==LI-== by ==TL==.
008700      *
008800      * CURRENT OLD-MASTER RECORD BEING SCANNED.
008900       01  WS-OLD-RECUR.
009000           copy 'sdrecin.dd.cbl' replacing ==RI-== by ==OR==
009100                                          ==LI-== by ==OL==.
009200      *
009300      * RECORD ABOUT TO BE WRITTEN TO THE NEW MASTER.
009400       01  WS-NEW-RECUR.
009500           copy 'sdrecin.dd.cbl' replacing ==RI-== by ==NR==
009600                                          ==LI-== by ==NL==.
009700      *
009800       01  WS-SWITCHES.
009900           05  WS-EOF-SW                  PIC 9(1)   COMP VALUE 0.
010000               88  WS-AT-EOF               VALUE 1.
010100           05  WS-FOUND-SW                PIC 9(1)   COMP VALUE 0.
010200               88  WS-MATCH-FOUND          VALUE 1.
010300           05  FILLER                     PIC X(4).
010400      *
010500       01  WS-COUNTERS.
010600           05  WS-MAX-PROFILE-ID      PIC S9(9)  COMP-3 VALUE 0.
010700           05  WS-NEXT-PROFILE-ID     PIC S9(9)  COMP-3 VALUE 0.
010800           05  WS-REC-CTR             PIC 9(7)   COMP   VALUE 0.
010900           05  WS-LINE-SUB            PIC S9(4)  COMP   VALUE 0.
011000           05  FILLER                     PIC X(4).
011100      *
011200       01  WS-AMOUNT-FIELDS.
011300           05  WS-GROSS          PIC S9(15)V9(4) COMP-3 VALUE 0.
011400           05  WS-DISC-AMT       PIC S9(15)V9(4) COMP-3 VALUE 0.
011500           05  FILLER                     PIC X(4).
011600      *
011700       01  WS-TODAY-RAW.
011800           05  WS-TODAY-YY                PIC 9(2).
011900           05  WS-TODAY-MM                PIC 9(2).
012000           05  WS-TODAY-DD                PIC 9(2).
012100           05  FILLER                     PIC X(2).
012200      *
012300       01  WS-TODAY-TEXT.
012400           05  WS-TODAY-TEXT-YYYY         PIC 9(4).
012500           05  FILLER                     PIC X VALUE "-".
012600           05  WS-TODAY-TEXT-MM           PIC 9(2).
012700           05  FILLER                     PIC X VALUE "-".
012800           05  WS-TODAY-TEXT-DD           PIC 9(2).
012900      *
013000       PROCEDURE DIVISION.
013100      *
013200       A010-MAIN-LINE.
013300           DISPLAY SPACES UPON CRT.
013400           DISPLAY "* * * * B E G I N   S D 1 4 0 0" UPON CRT.
013500           PERFORM H010-GET-TODAYS-DATE.
013600           OPEN INPUT RI-TRAN-FILE.
013700           PERFORM B010-READ-TRAN.
013800           CLOSE RI-TRAN-FILE.
013900           IF NOT TR-IS-CREATE AND NOT TR-IS-UPDATE
014000               AND NOT TR-IS-PAUSE AND NOT TR-IS-RESUME
014100               AND NOT TR-IS-DELETE
014200               DISPLAY "!!!! INVALID ACTION CODE ON TRAN REC"
014300                   UPON CRT
014400               STOP RUN.
014500           OPEN INPUT RI-OLD-MASTER.
014600           OPEN OUTPUT RI-NEW-MASTER.
014700           PERFORM B020-READ-OLD.
014800           PERFORM C010-COPY-OLD THRU C010-COPY-OLD-EXIT
014900               UNTIL WS-AT-EOF.
015000           IF TR-IS-CREATE
015100               PERFORM D010-CREATE-NEW-PROFILE.
015200           IF NOT TR-IS-CREATE AND NOT WS-MATCH-FOUND
015300               DISPLAY "!!!! PROFILE NOT ON FILE - "
015400                   TR-PROFILE-ID-X UPON CRT.
015500           PERFORM E010-END-RTN.
015600      *
015700       B010-READ-TRAN.
015800           READ RI-TRAN-FILE AT END
015900               DISPLAY "!!!! NO TRANSACTION RECORD PRESENT"
016000                   UPON CRT
016100               STOP RUN.
016200           MOVE RI-TRAN-FILE-REC TO WS-TRAN-RECUR.
016300      *
016400       B020-READ-OLD.
016500           READ RI-OLD-MASTER AT END
016600               MOVE 1 TO WS-EOF-SW.
016700           IF NOT WS-AT-EOF
016800               MOVE RI-OLD-MASTER-REC TO WS-OLD-RECUR.
016900      *
017000       C010-COPY-OLD.
017100           IF NOT TR-IS-CREATE AND OR-PROFILE-ID = TR-PROFILE-ID
017200               PERFORM F005-DISPATCH-ACTION
017300               MOVE 1 TO WS-FOUND-SW
017400               MOVE WS-NEW-RECUR TO RI-NEW-MASTER-REC
017500           ELSE
017600               IF OR-PROFILE-ID > WS-MAX-PROFILE-ID
017700                   MOVE OR-PROFILE-ID TO WS-MAX-PROFILE-ID
017800               END-IF
017900               MOVE WS-OLD-RECUR TO RI-NEW-MASTER-REC
018000           END-IF.
018100           WRITE RI-NEW-MASTER-REC.
018200           PERFORM B020-READ-OLD.
018300       C010-COPY-OLD-EXIT.
018400           EXIT.
018500      *
018600       F005-DISPATCH-ACTION.
018700           MOVE WS-OLD-RECUR TO WS-NEW-RECUR.
018800           IF TR-IS-UPDATE
018900               PERFORM F010-APPLY-UPDATE
019000           ELSE
019100               IF TR-IS-PAUSE
019200                   PERFORM F020-APPLY-PAUSE
019300               ELSE
019400                   IF TR-IS-RESUME
019500                       PERFORM F030-APPLY-RESUME
019600                   ELSE
019700                       PERFORM F040-APPLY-DELETE
019800                   END-IF
019900               END-IF
020000           END-IF.
020100      *
020200       D010-CREATE-NEW-PROFILE.
020300           MOVE SPACES TO WS-NEW-RECUR.
020400           MOVE ZERO   TO NR-SUB-TOTAL NR-DISCOUNT-TOTAL
020500                           NR-TAX-TOTAL NR-ADJUSTMENT-AMOUNT
020600                           NR-ROUND-OFF NR-TOTAL
020700                           NR-SHIPPING-CHARGES.
020800           COMPUTE WS-NEXT-PROFILE-ID = WS-MAX-PROFILE-ID + 1.
020900           MOVE WS-NEXT-PROFILE-ID TO NR-PROFILE-ID.
021000           MOVE TR-PROFILE-NAME TO NR-PROFILE-NAME.
021100           MOVE TR-CUSTOMER-ID TO NR-CUSTOMER-ID.
021200           MOVE TR-CUSTOMER-NAME TO NR-CUSTOMER-NAME.
021300           MOVE TR-REFERENCE-NUMBER TO NR-REFERENCE-NUMBER.
021400           MOVE TR-ORDER-NUMBER TO NR-ORDER-NUMBER.
021500           MOVE TR-SALESPERSON TO NR-SALESPERSON.
021600           MOVE TR-PROJECT-NAME TO NR-PROJECT-NAME.
021700           MOVE TR-SUBJECT TO NR-SUBJECT.
021800           MOVE TR-LINE-ITEM-COUNT TO NR-LINE-ITEM-COUNT.
021900           PERFORM G010-CALC-ONE-LINE
022000               VARYING WS-LINE-SUB FROM 1 BY 1
022100               UNTIL WS-LINE-SUB > NR-LINE-ITEM-COUNT.
022200           MOVE TR-DISCOUNT-TOTAL TO NR-DISCOUNT-TOTAL.
022300           MOVE TR-TAX-TOTAL TO NR-TAX-TOTAL.
022400           MOVE TR-ADJUSTMENT-LABEL TO NR-ADJUSTMENT-LABEL.
022500           MOVE TR-ADJUSTMENT-AMOUNT TO NR-ADJUSTMENT-AMOUNT.
022600           MOVE TR-ROUND-OFF TO NR-ROUND-OFF.
022700           COMPUTE NR-TOTAL ROUNDED =
022800               NR-SUB-TOTAL + NR-TAX-TOTAL + NR-ADJUSTMENT-AMOUNT
022900               - NR-DISCOUNT-TOTAL + NR-ROUND-OFF.
023000           MOVE TR-REPEAT-EVERY TO NR-REPEAT-EVERY.
023100           MOVE TR-REPEAT-UNIT TO NR-REPEAT-UNIT.
023200           IF TR-START-ON = SPACES
023300               OR TR-START-ON(1:4) IS NOT WS-NUMERIC-TEST
023400               MOVE WS-TODAY-TEXT TO NR-START-ON
023500           ELSE
023600               MOVE TR-START-ON TO NR-START-ON.
023700           MOVE TR-ENDS-ON TO NR-ENDS-ON.
023800           MOVE TR-NEVER-EXPIRES-FLAG TO NR-NEVER-EXPIRES-FLAG.
023900           MOVE TR-CURRENCY TO NR-CURRENCY.
024000           IF TR-CURRENCY = SPACES
024100               MOVE "INR" TO NR-CURRENCY.
024200      *
024300      * ON CREATE, STATUS STARTS ACTIVE AND THE NEXT INVOICE DATE
024400      * DEFAULTS TO START-ON WHEN NOT SUPPLIED BY THE CALLER.
024500           MOVE "ACTIVE" TO NR-STATUS.
024600           IF TR-NEXT-INVOICE-DATE = SPACES
024700               MOVE NR-START-ON TO NR-NEXT-INVOICE-DATE
024800           ELSE
024900               MOVE TR-NEXT-INVOICE-DATE TO NR-NEXT-INVOICE-DATE.
025000           MOVE TR-LAST-INVOICE-DATE TO NR-LAST-INVOICE-DATE.
025100           MOVE "Y" TO NR-ACTIVE-FLAG.
025200           MOVE TR-CUSTOMER-NOTES TO NR-CUSTOMER-NOTES.
025300           MOVE TR-TERMS-CONDITIONS TO NR-TERMS-CONDITIONS.
025400           MOVE TR-SHIPPING-CHARGES TO NR-SHIPPING-CHARGES.
025500           MOVE TR-ATTACHMENT-URL TO NR-ATTACHMENT-URL.
025600           MOVE WS-NEW-RECUR TO RI-NEW-MASTER-REC.
025700           WRITE RI-NEW-MASTER-REC.
025800           ADD 1 TO WS-REC-CTR.
025900           DISPLAY "PROFILE CREATED - " NR-PROFILE-ID-X UPON CRT.
026000      *
026100       F010-APPLY-UPDATE.
026200           MOVE ZERO TO NR-SUB-TOTAL.
026300           MOVE TR-PROFILE-NAME TO NR-PROFILE-NAME.
026400           MOVE TR-CUSTOMER-ID TO NR-CUSTOMER-ID.
026500           MOVE TR-CUSTOMER-NAME TO NR-CUSTOMER-NAME.
026600           MOVE TR-REFERENCE-NUMBER TO NR-REFERENCE-NUMBER.
026700           MOVE TR-ORDER-NUMBER TO NR-ORDER-NUMBER.
026800           MOVE TR-SALESPERSON TO NR-SALESPERSON.
026900           MOVE TR-PROJECT-NAME TO NR-PROJECT-NAME.
027000           MOVE TR-SUBJECT TO NR-SUBJECT.
027100           MOVE TR-LINE-ITEM-COUNT TO NR-LINE-ITEM-COUNT.
027200           PERFORM G010-CALC-ONE-LINE
027300               VARYING WS-LINE-SUB FROM 1 BY 1
027400               UNTIL WS-LINE-SUB > NR-LINE-ITEM-COUNT.
027500           MOVE TR-DISCOUNT-TOTAL TO NR-DISCOUNT-TOTAL.
027600           MOVE TR-TAX-TOTAL TO NR-TAX-TOTAL.
027700           MOVE TR-ADJUSTMENT-LABEL TO NR-ADJUSTMENT-LABEL.
027800           MOVE TR-ADJUSTMENT-AMOUNT TO NR-ADJUSTMENT-AMOUNT.
027900           MOVE TR-ROUND-OFF TO NR-ROUND-OFF.
028000           COMPUTE NR-TOTAL ROUNDED =
028100               NR-SUB-TOTAL + NR-TAX-TOTAL + NR-ADJUSTMENT-AMOUNT
028200               - NR-DISCOUNT-TOTAL + NR-ROUND-OFF.
028300           MOVE TR-REPEAT-EVERY TO NR-REPEAT-EVERY.
028400           MOVE TR-REPEAT-UNIT TO NR-REPEAT-UNIT.
028500           MOVE TR-ENDS-ON TO NR-ENDS-ON.
028600           MOVE TR-NEVER-EXPIRES-FLAG TO NR-NEVER-EXPIRES-FLAG.
028700           MOVE TR-CUSTOMER-NOTES TO NR-CUSTOMER-NOTES.
028800           MOVE TR-TERMS-CONDITIONS TO NR-TERMS-CONDITIONS.
028900           MOVE TR-SHIPPING-CHARGES TO NR-SHIPPING-CHARGES.
029000           MOVE TR-ATTACHMENT-URL TO NR-ATTACHMENT-URL.
029100           DISPLAY "PROFILE UPDATED - " NR-PROFILE-ID-X UPON CRT.
029200      *
029300      * PAUSE FLIPS STATUS TO STOPPED ONLY - NEXT-INVOICE-DATE
029400      * AND THE TOTALS ARE LEFT EXACTLY AS THEY WERE, DO NOT ADD
029500      * A RECOMPUTE HERE.
029600       F020-APPLY-PAUSE.
029700           MOVE "STOPPED" TO NR-STATUS.
029800           DISPLAY "PROFILE PAUSED - " NR-PROFILE-ID-X UPON CRT.
029900      *
030000      * RESUME FLIPS STATUS TO ACTIVE ONLY - SAME RULE AS PAUSE
030100      * ABOVE, NEXT-INVOICE-DATE IS UNTOUCHED.
030200       F030-APPLY-RESUME.
030300           MOVE "ACTIVE" TO NR-STATUS.
030400           DISPLAY "PROFILE RESUMED - " NR-PROFILE-ID-X UPON CRT.
030500      *
030600      * SOFT DELETE.  RECORD IS COPIED THROUGH UNCHANGED
030700      * EXCEPT THE ACTIVE-FLAG, WHICH IS SET TO "N".  THE RECORD
030800      * IS NEVER PHYSICALLY REMOVED FROM THE MASTER.
030900       F040-APPLY-DELETE.
031000           MOVE "N" TO NR-ACTIVE-FLAG.
031100           DISPLAY "PROFILE DELETED - " NR-PROFILE-ID-X UPON CRT.
031200      *
031300      * LINE AMOUNT = QUANTITY * RATE, LESS FLAT DISCOUNT.
031400      * DISCOUNT-PERCENT/TAX-PERCENT ARE CARRIED BUT NEVER WIRED
031500      * INTO THIS CALCULATION - DO NOT "FIX" THIS.
031600       G010-CALC-ONE-LINE.
031700           MOVE TL-ITEM-ID(WS-LINE-SUB)
031800               TO NL-ITEM-ID(WS-LINE-SUB).
031900           MOVE TL-ITEM-NAME(WS-LINE-SUB)
032000               TO NL-ITEM-NAME(WS-LINE-SUB).
032100           MOVE TL-ITEM-DESCRIPTION(WS-LINE-SUB)
032200               TO NL-ITEM-DESCRIPTION(WS-LINE-SUB).
032300           MOVE TL-UNIT(WS-LINE-SUB) TO NL-UNIT(WS-LINE-SUB).
032400           MOVE TL-QUANTITY(WS-LINE-SUB)
032500               TO NL-QUANTITY(WS-LINE-SUB).
032600           MOVE TL-RATE(WS-LINE-SUB) TO NL-RATE(WS-LINE-SUB).
032700           MOVE TL-DISCOUNT(WS-LINE-SUB)
032800               TO NL-DISCOUNT(WS-LINE-SUB).
032900           MOVE TL-DISCOUNT-PERCENT(WS-LINE-SUB)
033000               TO NL-DISCOUNT-PERCENT(WS-LINE-SUB).
033100           MOVE TL-DISCOUNT-AMOUNT(WS-LINE-SUB)
033200               TO NL-DISCOUNT-AMOUNT(WS-LINE-SUB).
033300           MOVE TL-TAX-RATE(WS-LINE-SUB)
033400               TO NL-TAX-RATE(WS-LINE-SUB).
033500           MOVE TL-TAX-PERCENT(WS-LINE-SUB)
033600               TO NL-TAX-PERCENT(WS-LINE-SUB).
033700           MOVE TL-TAX-AMOUNT(WS-LINE-SUB)
033800               TO NL-TAX-AMOUNT(WS-LINE-SUB).
033900           MOVE TL-SORT-ORDER(WS-LINE-SUB)
034000               TO NL-SORT-ORDER(WS-LINE-SUB).
034100           IF TL-QUANTITY(WS-LINE-SUB) = ZERO
034200               OR TL-RATE(WS-LINE-SUB) = ZERO
034300               MOVE ZERO TO NL-AMOUNT(WS-LINE-SUB)
034400               ADD 1 TO WS-ZERO-LINE-CTR
034500           ELSE
034600               COMPUTE WS-GROSS ROUNDED =
034700                   TL-QUANTITY(WS-LINE-SUB) * TL-RATE(WS-LINE-SUB)
034800               IF TL-DISCOUNT(WS-LINE-SUB) > ZERO
034900                   COMPUTE WS-DISC-AMT ROUNDED =
035000                       (WS-GROSS * TL-DISCOUNT(WS-LINE-SUB)) / 100
035100                   COMPUTE NL-AMOUNT(WS-LINE-SUB) ROUNDED =
035200                       WS-GROSS - WS-DISC-AMT
035300               ELSE
035400                   MOVE WS-GROSS TO NL-AMOUNT(WS-LINE-SUB)
035500               END-IF
035600           END-IF.
035700           ADD NL-AMOUNT(WS-LINE-SUB) TO NR-SUB-TOTAL.
035800      *
035900       H010-GET-TODAYS-DATE.
036000           ACCEPT WS-TODAY-RAW FROM DATE.
036100           IF WS-TODAY-YY < 50
036200               COMPUTE WS-TODAY-TEXT-YYYY = WS-TODAY-YY + 2000
036300           ELSE
036400               COMPUTE WS-TODAY-TEXT-YYYY = WS-TODAY-YY + 1900.
036500           MOVE WS-TODAY-MM TO WS-TODAY-TEXT-MM.
036600           MOVE WS-TODAY-DD TO WS-TODAY-TEXT-DD.
036700      *
036800       E010-END-RTN.
036900           CLOSE RI-OLD-MASTER.
037000           CLOSE RI-NEW-MASTER.
037100           DISPLAY "SD1400 RECORDS WRITTEN = " WS-REC-CTR
037200               UPON CRT.
037300           IF SD1400-VERBOSE
037400               DISPLAY "SD1400 MAX ID SEEN     = "
037500                   WS-MAX-PROFILE-ID UPON CRT
037600               DISPLAY "SD1400 ZERO LINES SEEN  = "
037700                   WS-ZERO-LINE-CTR UPON CRT
037800           END-IF.
037900           STOP RUN.
