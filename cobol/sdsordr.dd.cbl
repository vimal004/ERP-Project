000100      *---------------------------------------------------------
000200      * SDSORDR.DD.CBL
000300      * SALES ORDER MASTER RECORD - SO-SALES-ORDER-REC
000400      * ONE RECORD PER ORDER, LINE SEQUENTIAL, KEY = SO-ORDER-NO
000500      *---------------------------------------------------------
000600      * CHANGE HISTORY
000700      *   WHEN       WHO  REQ#     WHAT
000800      *   11/17/87   REH  SD-0008  ORIGINAL LAYOUT
000900      *   04/14/89   REH  SD-0020  ADDED DELIVERY-METHOD TEXT
001000     *   05/19/91   TCK  SD-0042  ADDED ADJUSTMENT-AMOUNT IN TOTAL
001100    *   09/02/93   REH  SD-0059  ADDED ACTIVE-FLAG SOFT-DELETE BIT
001200      *   01/22/99   DPM  SD-0103  Y2K - ALL DATES YYYY-MM-DD TEXT
001300      *   06/05/03   DPM  SD-0134  SO-STATUS NOW CARRIES 88-LEVELS
001400      *                            FOR EACH STATUS VALUE THIS
001500      *                            DOCUMENT CAN HOLD - WAS LITERAL
001600      *                            COMPARES ONLY UP TO NOW
001700      *---------------------------------------------------------
001800       01  SO-SALES-ORDER-REC.
001900           05  SO-SALES-ORDER-NUMBER        PIC X(10).
002000      * LAST 5 BYTES OF SO-SALES-ORDER-NUMBER AS NUMERIC, FOR THE
002100      * MAX-SEQUENCE SCAN ON CREATE - "SO-" + 5 DIGIT SUFFIX.
002200           05  SO-ORDER-NUMBER-R REDEFINES SO-SALES-ORDER-NUMBER.
002300               10  SO-ORDER-PREFIX          PIC X(5).
002400               10  SO-ORDER-SEQ-DIGITS      PIC 9(5).
002500           05  SO-QUOTE-ID                  PIC S9(9)   COMP-3.
002600           05  SO-CUSTOMER-ID               PIC S9(9)   COMP-3.
002700           05  SO-CUSTOMER-NAME             PIC X(100).
002800           05  SO-REFERENCE-NUMBER          PIC X(50).
002900           05  SO-SALES-ORDER-DATE          PIC X(10).
003000      * NUMERIC VIEW, VALID ONLY WHEN TEXT DATE IS YYYY-MM-DD.
003100           05  SO-ORDER-DATE-R REDEFINES SO-SALES-ORDER-DATE.
003200               10  SO-ORDER-DATE-YYYY       PIC 9(4).
003300               10  FILLER                   PIC X.
003400               10  SO-ORDER-DATE-MM         PIC 9(2).
003500               10  FILLER                   PIC X.
003600               10  SO-ORDER-DATE-DD         PIC 9(2).
003700           05  SO-SHIPMENT-DATE             PIC X(10).
003800           05  SO-EXPECTED-SHIPMENT-DATE    PIC X(10).
003900           05  SO-PAYMENT-TERMS             PIC X(50).
004000           05  SO-DELIVERY-METHOD           PIC X(50).
004100           05  SO-SALESPERSON               PIC X(100).
004200           05  SO-PROJECT-NAME              PIC X(100).
004300           05  SO-SUBJECT                   PIC X(1000).
004400           05  SO-LINE-ITEM-COUNT           PIC S9(3)   COMP.
004500           05  SO-LINE-ITEMS OCCURS 30 TIMES.
004600               copy 'sdlnitm.dd.cbl'.
004700          05  SO-SUB-TOTAL                 PIC S9(15)V9(4) COMP-3.
004800          05  SO-DISCOUNT-TOTAL            PIC S9(15)V9(4) COMP-3.
004900          05  SO-TAX-TOTAL                 PIC S9(15)V9(4) COMP-3.
005000           05  SO-ADJUSTMENT-LABEL          PIC X(50).
005100          05  SO-ADJUSTMENT-AMOUNT         PIC S9(15)V9(4) COMP-3.
005200          05  SO-TOTAL                     PIC S9(15)V9(4) COMP-3.
005300           05  SO-CURRENCY                  PIC X(3).
005400           05  SO-STATUS                    PIC X(20).
005500               88  SO-IS-DRAFT        VALUE "DRAFT".
005600               88  SO-IS-CONFIRMED    VALUE "CONFIRMED".
005700               88  SO-IS-SHIPPED      VALUE "SHIPPED".
005800               88  SO-IS-DELIVERED    VALUE "DELIVERED".
005900               88  SO-IS-CANCELLED    VALUE "CANCELLED".
006000           05  SO-CUSTOMER-NOTES            PIC X(2000).
006100           05  SO-TERMS-CONDITIONS          PIC X(2000).
006200          05  SO-SHIPPING-CHARGES          PIC S9(15)V9(4) COMP-3.
006300           05  SO-ATTACHMENT-URL            PIC X(500).
006400           05  SO-ACTIVE-FLAG               PIC X(1).
006500               88  SO-IS-ACTIVE             VALUE "Y".
006600               88  SO-IS-DELETED            VALUE "N".
006700           05  FILLER                       PIC X(50).
