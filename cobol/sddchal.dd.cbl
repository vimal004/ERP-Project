000100      *---------------------------------------------------------
000200      * SDDCHAL.DD.CBL
000300      * DELIVERY CHALLAN MASTER RECORD - DC-CHALLAN-REC
000400    * ONE RECORD PER CHALLAN, LINE SEQUENTIAL, KEY = DC-CHALLAN-NO
000500      * NO TAX/DISCOUNT TOTALS EXIST ON THIS DOCUMENT TYPE.
000600      *---------------------------------------------------------
000700      * CHANGE HISTORY
000800      *   WHEN       WHO  REQ#     WHAT
000900      *   12/01/87   REH  SD-0009  ORIGINAL LAYOUT
001000     *   05/19/91   TCK  SD-0043  ADDED ADJUSTMENT-AMOUNT IN TOTAL
001100    *   09/02/93   REH  SD-0060  ADDED ACTIVE-FLAG SOFT-DELETE BIT
001200      *   01/22/99   DPM  SD-0104  Y2K - ALL DATES YYYY-MM-DD TEXT
001300      *   06/05/03   DPM  SD-0135  DC-STATUS NOW CARRIES 88-LEVELS
001400      *                            FOR EACH STATUS VALUE THIS
001500      *                            DOCUMENT CAN HOLD - WAS LITERAL
001600      *                            COMPARES ONLY UP TO NOW
001700      *---------------------------------------------------------
001800       01  DC-CHALLAN-REC.
001900           05  DC-DELIVERY-CHALLAN-NUMBER   PIC X(10).
002000      * LAST 5 BYTES AS NUMERIC, FOR THE MAX-SEQUENCE SCAN ON
002100      * CREATE - "DC-" + 5 DIGIT SUFFIX.
002200           05  DC-CHALLAN-NUMBER-R
002300                   REDEFINES DC-DELIVERY-CHALLAN-NUMBER.
002400               10  DC-CHALLAN-PREFIX        PIC X(5).
002500               10  DC-CHALLAN-SEQ-DIGITS    PIC 9(5).
002600           05  DC-SALES-ORDER-ID            PIC S9(9)   COMP-3.
002700           05  DC-CUSTOMER-ID               PIC S9(9)   COMP-3.
002800           05  DC-CUSTOMER-NAME             PIC X(100).
002900           05  DC-REFERENCE-NUMBER          PIC X(50).
003000           05  DC-CHALLAN-TYPE              PIC X(50).
003100           05  DC-DELIVERY-CHALLAN-DATE     PIC X(10).
003200      * NUMERIC VIEW, VALID ONLY WHEN TEXT DATE IS YYYY-MM-DD.
003300           05  DC-CHALLAN-DATE-R
003400                   REDEFINES DC-DELIVERY-CHALLAN-DATE.
003500               10  DC-CHALLAN-DATE-YYYY     PIC 9(4).
003600               10  FILLER                   PIC X.
003700               10  DC-CHALLAN-DATE-MM       PIC 9(2).
003800               10  FILLER                   PIC X.
003900               10  DC-CHALLAN-DATE-DD       PIC 9(2).
004000           05  DC-SALESPERSON               PIC X(100).
004100           05  DC-PROJECT-NAME              PIC X(100).
004200           05  DC-SUBJECT                   PIC X(1000).
004300           05  DC-LINE-ITEM-COUNT           PIC S9(3)   COMP.
004400           05  DC-LINE-ITEMS OCCURS 30 TIMES.
004500               copy 'sdlnitm.dd.cbl'.
004600          05  DC-SUB-TOTAL                 PIC S9(15)V9(4) COMP-3.
004700           05  DC-ADJUSTMENT-LABEL          PIC X(50).
004800          05  DC-ADJUSTMENT-AMOUNT         PIC S9(15)V9(4) COMP-3.
004900          05  DC-TOTAL                     PIC S9(15)V9(4) COMP-3.
005000           05  DC-CURRENCY                  PIC X(3).
005100           05  DC-STATUS                    PIC X(20).
005200               88  DC-IS-DRAFT        VALUE "DRAFT".
005300               88  DC-IS-SHIPPED      VALUE "SHIPPED".
005400               88  DC-IS-DELIVERED    VALUE "DELIVERED".
005500               88  DC-IS-CANCELLED    VALUE "CANCELLED".
005600           05  DC-CUSTOMER-NOTES            PIC X(2000).
005700           05  DC-TERMS-CONDITIONS          PIC X(2000).
005800          05  DC-SHIPPING-CHARGES          PIC S9(15)V9(4) COMP-3.
005900           05  DC-ATTACHMENT-URL            PIC X(500).
006000           05  DC-ACTIVE-FLAG               PIC X(1).
006100               88  DC-IS-ACTIVE             VALUE "Y".
006200               88  DC-IS-DELETED            VALUE "N".
006300           05  FILLER                       PIC X(50).
