000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    SD9000.
000300       AUTHOR.        D P MENON.
000400       INSTALLATION.  CNP SYSTEMS - ERP BATCH UNIT.
000500       DATE-WRITTEN.  01/22/99.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800      *---------------------------------------------------------
000900      * SD9000 - SALES DOCUMENT STATUS SUMMARY
001000      * READS THE FIVE SALES-DOCUMENT MASTERS (QUOTE, SALES ORDER,
001100      * DELIVERY CHALLAN, INVOICE, RECURRING INVOICE) IN TURN AND
001200      * PRINTS A BREAK-ON-STATUS COUNT FOR EACH, PLUS A DELETED-
001300      * RECORD COUNT AND A FILE TOTAL, FOLLOWED BY ONE GRAND TOTAL
001400      * LINE ACROSS ALL FIVE MASTERS.  END-OF-DAY INFORMATIONAL
001500      * RUN
001600      * ONLY - WRITES NOTHING BACK TO ANY MASTER.
001700      *---------------------------------------------------------
001800      * CHANGE HISTORY
001900      *   WHEN       WHO  REQ#     WHAT                           SD9000  
002000      *   01/22/99   DPM  SD-0107  ORIGINAL PROGRAM - REPLACES THESD9000  
002100      *                            FIVE SEPARATE GETSTATISTICS
002200      *                            CALLS                          SD9000  
002300      *                            WITH ONE PRINTED SUMMARY       SD9000  
002400      *   06/30/01   DPM  SD-0119  ADDED DELETED-RECORD LINE PER  SD9000  
002500      *                            FILE - ACTIVE-FLAG WAS BEING   SD9000  
002600      *                            SILENTLY FOLDED INTO STATUS
002700      *                            COUNTS                         SD9000  
002800      *   11/14/03   TCK  SD-0131  ADDED RECURRING INVOICE PROFILESD9000  
002900      *                            MASTER TO THE RUN - WAS MISSINGSD9000  
003000      *                            FROM THE ORIGINAL FOUR-FILE
003100      *                            LIST                           SD9000  
003200      *---------------------------------------------------------
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SPECIAL-NAMES.
003600           CONSOLE IS CRT
003700           C01 IS TOP-OF-FORM
003800           CLASS WS-NUMERIC-TEST IS "0" THRU "9"
003900           UPSI-0 ON STATUS IS SD9000-VERBOSE
004000                   OFF STATUS IS SD9000-QUIET.
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT QT-RPT-MASTER ASSIGN TO QTNEWMST
004400                  ORGANIZATION LINE SEQUENTIAL.
004500           SELECT SO-RPT-MASTER ASSIGN TO SONEWMST
004600                  ORGANIZATION LINE SEQUENTIAL.
004700           SELECT DC-RPT-MASTER ASSIGN TO DCNEWMST
004800                  ORGANIZATION LINE SEQUENTIAL.
004900           SELECT IN-RPT-MASTER ASSIGN TO INNEWMST
005000                  ORGANIZATION LINE SEQUENTIAL.
005100           SELECT RI-RPT-MASTER ASSIGN TO RINEWMST
005200                  ORGANIZATION LINE SEQUENTIAL.
005300           SELECT SD9000-PRT-FILE ASSIGN TO SD9RPT
005400                  ORGANIZATION LINE SEQUENTIAL.
005500      *
005600       DATA DIVISION.
005700      *
005800       FILE SECTION.
005900      *
006000       FD  QT-RPT-MASTER
006100           LABEL RECORDS ARE STANDARD
006200           DATA RECORD IS QT-RPT-MASTER-REC.
006300       01  QT-RPT-MASTER-REC             PIC X(20000).
006400      *
006500       FD  SO-RPT-MASTER
006600           LABEL RECORDS ARE STANDARD
006700           DATA RECORD IS SO-RPT-MASTER-REC.
006800       01  SO-RPT-MASTER-REC             PIC X(20000).
006900      *
007000       FD  DC-RPT-MASTER
007100           LABEL RECORDS ARE STANDARD
007200           DATA RECORD IS DC-RPT-MASTER-REC.
007300       01  DC-RPT-MASTER-REC             PIC X(20000).
007400      *
007500       FD  IN-RPT-MASTER
007600           LABEL RECORDS ARE STANDARD
007700           DATA RECORD IS IN-RPT-MASTER-REC.
007800       01  IN-RPT-MASTER-REC             PIC X(20000).
007900      *
008000       FD  RI-RPT-MASTER
008100           LABEL RECORDS ARE STANDARD
008200           DATA RECORD IS RI-RPT-MASTER-REC.
008300       01  RI-RPT-MASTER-REC             PIC X(20000).
008400      *
008500       FD  SD9000-PRT-FILE
008600           LABEL RECORDS ARE OMITTED
008700           DATA RECORD IS WS-PRT-FILE-REC.
008800       01  WS-PRT-FILE-REC               PIC X(132).
008900      *
009000       WORKING-STORAGE SECTION.
009100      *
009200      * COUNTS THE FIVE MASTER FILES AS EACH ONE FINISHES ITS
009300      * PASS - VERBOSE SANITY CHECK THAT NONE WAS SKIPPED.
009400       77  WS-FILES-PROCESSED-CTR   PIC 9(1)   COMP VALUE 0.
009500      *
009600      * ONE MASTER RECORD AT A TIME IS READ INTO ITS OWN WORKING
009700      * AREA BELOW - THE FIVE FILES ARE NEVER OPEN TOGETHER.
009800       01  WS-QUOTE-REC.
009900           copy 'sdquote.dd.cbl' replacing ==QT-== by ==QG==
010000                                           ==LI-== by ==QL==.
010100      *
010200       01  WS-SORDR-REC.
010300           copy 'sdsordr.dd.cbl' replacing ==SO-== by ==SG==
010400                                           ==LI-== by ==SL==.
010500      *
010600       01  WS-DCHAL-REC.
010700           copy 'sddchal.dd.cbl' replacing ==DC-== by ==DG==
010800                                           ==LI-== by ==DL==.
010900      *
011000       01  WS-INVC-REC.
011100           copy 'sdinvc.dd.cbl' replacing ==IN-== by ==IG==
011200                                           ==LI-== by ==IL==.
011300      *
011400       01  WS-RECIN-REC.
011500           copy 'sdrecin.dd.cbl' replacing ==RI-== by ==RG==
011600                                           ==LI-== by ==RL==.
011700      *
011800      * RUNNING BREAK-ON-STATUS TABLE - CLEARED AND REBUILT ONCE
011900      * PER
012000      * MASTER FILE BY F010-CLEAR-TABLE BEFORE THAT FILE IS READ.
012100       01  WS-STATUS-TABLE.
012200           05  WS-STATUS-ENTRY OCCURS 12 TIMES.
012300               10  WS-STATUS-TEXT         PIC X(20).
012400               10  WS-STATUS-COUNT        PIC S9(7) COMP.
012500               10  FILLER                 PIC X(4).
012600      *
012700      * ONE-RECORD WORK AREAS SET BY THE CALLING TALLY PARAGRAPH
012800      * BEFORE F020-TALLY-ONE-STATUS OR G010/G020 ARE PERFORMED.
012900       01  WS-WORK-FIELDS.
013000           05  WS-LOOKUP-STATUS           PIC X(20).
013100           05  WS-REPORT-MASTER-NAME      PIC X(24).
013200           05  FILLER                     PIC X(4).
013300      *
013400       01  WS-SWITCHES.
013500           05  WS-EOF-SW                  PIC 9(1)   COMP VALUE 0.
013600               88  WS-AT-EOF               VALUE 1.
013700           05  FILLER                     PIC X(5).
013800      *
013900       01  WS-COUNTERS.
014000           05  WS-TBL-MAX                 PIC S9(4)  COMP VALUE 0.
014100           05  WS-STAT-SUB                PIC S9(4)  COMP VALUE 0.
014200           05  WS-FILE-CTR                PIC S9(7)  COMP VALUE 0.
014300           05  WS-DELETED-CTR             PIC S9(7)  COMP VALUE 0.
014400           05  WS-GRAND-TOTAL             PIC S9(9)  COMP VALUE 0.
014500           05  FILLER                     PIC X(4).
014600      *
014700      * DISPLAY VIEW OF THE GRAND TOTAL FOR THE FINAL REPORT
014800      * LINE -
014900      * THE EDITED PICTURE CANNOT LIVE ON TOP OF A COMP ITEM SO IT
015000      * IS KEPT SEPARATE AND MOVED IN AT PRINT TIME.
015100       01  WS-GRAND-TOTAL-ED.
015200           05  WS-GRAND-TOTAL-X           PIC ZZZ,ZZZ,ZZ9.
015300           05  FILLER                     PIC X(4).
015400      *
015500       01  WS-TODAY-RAW.
015600           05  WS-TODAY-YY                PIC 9(2).
015700           05  WS-TODAY-MM                PIC 9(2).
015800           05  WS-TODAY-DD                PIC 9(2).
015900           05  FILLER                     PIC X(2).
016000      *
016100       01  WS-TODAY-TEXT.
016200           05  WS-TODAY-TEXT-YYYY         PIC 9(4).
016300           05  FILLER                     PIC X VALUE "-".
016400           05  WS-TODAY-TEXT-MM           PIC 9(2).
016500           05  FILLER                     PIC X VALUE "-".
016600           05  WS-TODAY-TEXT-DD           PIC 9(2).
016700      *
016800      * THE THREE PRINT-LINE SHAPES SHARE ONE STORAGE AREA - ONLY
016900      * ONE IS "ON" AT A TIME, BUILT AND MOVED TO WS-PRT-FILE-REC.
017000       01  WS-PRINT-REC                  PIC X(132).
017100      *
017200       01  WS-TITLE-LINE REDEFINES WS-PRINT-REC.
017300           05  WT-LABEL                   PIC X(37)
017400                   VALUE "SD9000 SALES DOCUMENT STATUS SUMMARY".
017500           05  FILLER                     PIC X(3)   VALUE SPACES.
017600           05  WT-RUN-DATE                PIC X(10).
017700           05  FILLER                     PIC X(82)  VALUE SPACES.
017800      *
017900       01  WS-DETAIL-LINE REDEFINES WS-PRINT-REC.
018000           05  FILLER                     PIC X(4)   VALUE SPACES.
018100           05  WD-MASTER-NAME             PIC X(24).
018200           05  FILLER                     PIC X(2)   VALUE SPACES.
018300           05  WD-STATUS                  PIC X(20).
018400           05  FILLER                     PIC X(4)   VALUE SPACES.
018500           05  WD-COUNT                   PIC ZZZ,ZZ9.
018600           05  FILLER                     PIC X(71)  VALUE SPACES.
018700      *
018800       01  WS-TOTAL-LINE REDEFINES WS-PRINT-REC.
018900           05  FILLER                     PIC X(4)   VALUE SPACES.
019000           05  WG-LABEL                   PIC X(44).
019100           05  WG-COUNT                   PIC ZZZ,ZZ9.
019200           05  FILLER                     PIC X(77)  VALUE SPACES.
019300      *
019400       PROCEDURE DIVISION.
019500      *
019600       A010-MAIN-LINE.
019700           DISPLAY SPACES UPON CRT.
019800           DISPLAY "* * * * B E G I N   S D 9 0 0 0" UPON CRT.
019900           PERFORM H010-GET-TODAYS-DATE.
020000           OPEN OUTPUT SD9000-PRT-FILE.
020100           PERFORM B010-PRINT-TITLE.
020200           PERFORM C010-PROCESS-QUOTES THRU C010-EXIT.
020300           PERFORM C020-PROCESS-SORDRS THRU C020-EXIT.
020400           PERFORM C030-PROCESS-DCHALS THRU C030-EXIT.
020500           PERFORM C040-PROCESS-INVCS THRU C040-EXIT.
020600           PERFORM C050-PROCESS-RECINS THRU C050-EXIT.
020700           PERFORM D010-PRINT-GRAND-TOTAL.
020800           PERFORM E010-END-RTN.
020900      *
021000       B010-PRINT-TITLE.
021100           MOVE SPACES TO WS-PRINT-REC.
021200           MOVE SPACES TO WS-TITLE-LINE.
021300           MOVE "SD9000 SALES DOCUMENT STATUS SUMMARY"
021400               TO WT-LABEL.
021500           MOVE WS-TODAY-TEXT TO WT-RUN-DATE.
021600           WRITE WS-PRT-FILE-REC FROM WS-TITLE-LINE
021700               AFTER ADVANCING C01.
021800           MOVE SPACES TO WS-PRINT-REC.
021900           WRITE WS-PRT-FILE-REC FROM WS-PRINT-REC
022000               AFTER ADVANCING 2 LINES.
022100      *
022200      * QUOTE MASTER - BREAK ON QG-STATUS, COUNT QG-ACTIVE-FLAG =
022300      * "N"
022400      * SEPARATELY, PRINT THE FILE SUBTOTAL, ROLL INTO GRAND
022500      * TOTAL.
022600       C010-PROCESS-QUOTES.
022700           PERFORM F010-CLEAR-TABLE.
022800           MOVE "QUOTE MASTER" TO WS-REPORT-MASTER-NAME.
022900           OPEN INPUT QT-RPT-MASTER.
023000           PERFORM B020-READ-QUOTE.
023100           PERFORM C011-TALLY-QUOTE THRU C011-EXIT
023200               UNTIL WS-AT-EOF.
023300           CLOSE QT-RPT-MASTER.
023400           PERFORM G010-PRINT-ONE-LINE
023500               VARYING WS-STAT-SUB FROM 1 BY 1
023600               UNTIL WS-STAT-SUB > WS-TBL-MAX.
023700           PERFORM G020-PRINT-FILE-TOTAL.
023800       C010-EXIT.
023900           EXIT.
024000      *
024100       B020-READ-QUOTE.
024200           READ QT-RPT-MASTER AT END
024300               MOVE 1 TO WS-EOF-SW.
024400      *
024500       C011-TALLY-QUOTE.
024600           MOVE QT-RPT-MASTER-REC TO WS-QUOTE-REC.
024700           IF QG-IS-DELETED
024800               ADD 1 TO WS-DELETED-CTR
024900           ELSE
025000               MOVE QG-STATUS TO WS-LOOKUP-STATUS
025100               PERFORM F020-TALLY-ONE-STATUS
025200           END-IF.
025300           ADD 1 TO WS-FILE-CTR.
025400           PERFORM B020-READ-QUOTE.
025500       C011-EXIT.
025600           EXIT.
025700      *
025800       C020-PROCESS-SORDRS.
025900           PERFORM F010-CLEAR-TABLE.
026000           MOVE "SALES ORDER MASTER" TO WS-REPORT-MASTER-NAME.
026100           OPEN INPUT SO-RPT-MASTER.
026200           PERFORM B030-READ-SORDR.
026300           PERFORM C021-TALLY-SORDR THRU C021-EXIT
026400               UNTIL WS-AT-EOF.
026500           CLOSE SO-RPT-MASTER.
026600           PERFORM G010-PRINT-ONE-LINE
026700               VARYING WS-STAT-SUB FROM 1 BY 1
026800               UNTIL WS-STAT-SUB > WS-TBL-MAX.
026900           PERFORM G020-PRINT-FILE-TOTAL.
027000       C020-EXIT.
027100           EXIT.
027200      *
027300       B030-READ-SORDR.
027400           READ SO-RPT-MASTER AT END
027500               MOVE 1 TO WS-EOF-SW.
027600      *
027700       C021-TALLY-SORDR.
027800           MOVE SO-RPT-MASTER-REC TO WS-SORDR-REC.
027900           IF SG-IS-DELETED
028000               ADD 1 TO WS-DELETED-CTR
028100           ELSE
028200               MOVE SG-STATUS TO WS-LOOKUP-STATUS
028300               PERFORM F020-TALLY-ONE-STATUS
028400           END-IF.
028500           ADD 1 TO WS-FILE-CTR.
028600           PERFORM B030-READ-SORDR.
028700       C021-EXIT.
028800           EXIT.
028900      *
029000       C030-PROCESS-DCHALS.
029100           PERFORM F010-CLEAR-TABLE.
029200           MOVE "DELIVERY CHALLAN MASTER"
029300               TO WS-REPORT-MASTER-NAME.
029400           OPEN INPUT DC-RPT-MASTER.
029500           PERFORM B040-READ-DCHAL.
029600           PERFORM C031-TALLY-DCHAL THRU C031-EXIT
029700               UNTIL WS-AT-EOF.
029800           CLOSE DC-RPT-MASTER.
029900           PERFORM G010-PRINT-ONE-LINE
030000               VARYING WS-STAT-SUB FROM 1 BY 1
030100               UNTIL WS-STAT-SUB > WS-TBL-MAX.
030200           PERFORM G020-PRINT-FILE-TOTAL.
030300       C030-EXIT.
030400           EXIT.
030500      *
030600       B040-READ-DCHAL.
030700           READ DC-RPT-MASTER AT END
030800               MOVE 1 TO WS-EOF-SW.
030900      *
031000       C031-TALLY-DCHAL.
031100           MOVE DC-RPT-MASTER-REC TO WS-DCHAL-REC.
031200           IF DG-IS-DELETED
031300               ADD 1 TO WS-DELETED-CTR
031400           ELSE
031500               MOVE DG-STATUS TO WS-LOOKUP-STATUS
031600               PERFORM F020-TALLY-ONE-STATUS
031700           END-IF.
031800           ADD 1 TO WS-FILE-CTR.
031900           PERFORM B040-READ-DCHAL.
032000       C031-EXIT.
032100           EXIT.
032200      *
032300       C040-PROCESS-INVCS.
032400           PERFORM F010-CLEAR-TABLE.
032500           MOVE "INVOICE MASTER" TO WS-REPORT-MASTER-NAME.
032600           OPEN INPUT IN-RPT-MASTER.
032700           PERFORM B050-READ-INVC.
032800           PERFORM C041-TALLY-INVC THRU C041-EXIT
032900               UNTIL WS-AT-EOF.
033000           CLOSE IN-RPT-MASTER.
033100           PERFORM G010-PRINT-ONE-LINE
033200               VARYING WS-STAT-SUB FROM 1 BY 1
033300               UNTIL WS-STAT-SUB > WS-TBL-MAX.
033400           PERFORM G020-PRINT-FILE-TOTAL.
033500       C040-EXIT.
033600           EXIT.
033700      *
033800       B050-READ-INVC.
033900           READ IN-RPT-MASTER AT END
034000               MOVE 1 TO WS-EOF-SW.
034100      *
034200       C041-TALLY-INVC.
034300           MOVE IN-RPT-MASTER-REC TO WS-INVC-REC.
034400           IF IG-IS-DELETED
034500               ADD 1 TO WS-DELETED-CTR
034600           ELSE
034700               MOVE IG-STATUS TO WS-LOOKUP-STATUS
034800               PERFORM F020-TALLY-ONE-STATUS
034900           END-IF.
035000           ADD 1 TO WS-FILE-CTR.
035100           PERFORM B050-READ-INVC.
035200       C041-EXIT.
035300           EXIT.
035400      *
035500      * RECURRING INVOICE PROFILE - BREAK IS ON RG-STATUS, WHICH
035600      * IS
035700      * ACTIVE/STOPPED, NOT ONE OF THE DRAFT/SENT/PAID-STYLE
035800      * VALUES
035900      * THE OTHER FOUR MASTERS CARRY.  SAME TABLE LOGIC SERVES
036000      * BOTH.
036100       C050-PROCESS-RECINS.
036200           PERFORM F010-CLEAR-TABLE.
036300           MOVE "RECURRING INVOICE MASTER"
036400               TO WS-REPORT-MASTER-NAME.
036500           OPEN INPUT RI-RPT-MASTER.
036600           PERFORM B060-READ-RECIN.
036700           PERFORM C051-TALLY-RECIN THRU C051-EXIT
036800               UNTIL WS-AT-EOF.
036900           CLOSE RI-RPT-MASTER.
037000           PERFORM G010-PRINT-ONE-LINE
037100               VARYING WS-STAT-SUB FROM 1 BY 1
037200               UNTIL WS-STAT-SUB > WS-TBL-MAX.
037300           PERFORM G020-PRINT-FILE-TOTAL.
037400       C050-EXIT.
037500           EXIT.
037600      *
037700       B060-READ-RECIN.
037800           READ RI-RPT-MASTER AT END
037900               MOVE 1 TO WS-EOF-SW.
038000      *
038100       C051-TALLY-RECIN.
038200           MOVE RI-RPT-MASTER-REC TO WS-RECIN-REC.
038300           IF RG-REC-IS-DELETED
038400               ADD 1 TO WS-DELETED-CTR
038500           ELSE
038600               MOVE RG-STATUS TO WS-LOOKUP-STATUS
038700               PERFORM F020-TALLY-ONE-STATUS
038800           END-IF.
038900           ADD 1 TO WS-FILE-CTR.
039000           PERFORM B060-READ-RECIN.
039100       C051-EXIT.
039200           EXIT.
039300      *
039400       F010-CLEAR-TABLE.
039500           MOVE ZERO TO WS-TBL-MAX.
039600           MOVE ZERO TO WS-FILE-CTR.
039700           MOVE ZERO TO WS-DELETED-CTR.
039800           MOVE 0 TO WS-EOF-SW.
039900           PERFORM F011-CLEAR-ONE-ENTRY
040000               VARYING WS-STAT-SUB FROM 1 BY 1
040100               UNTIL WS-STAT-SUB > 12.
040200      *
040300       F011-CLEAR-ONE-ENTRY.
040400           MOVE SPACES TO WS-STATUS-TEXT(WS-STAT-SUB).
040500           MOVE ZERO TO WS-STATUS-COUNT(WS-STAT-SUB).
040600      *
040700      * LOOKS UP THE CURRENT RECORD'S STATUS TEXT (MOVED BY THE
040800      * CALLING PARAGRAPH INTO WS-LOOKUP-STATUS) IN THE TABLE;
040900      * ADDS
041000      * A NEW ENTRY AT THE END IF NOT ALREADY PRESENT.  THE SMALL
041100      * FIXED SET OF STATUS VALUES PER MASTER NEVER FILLS THE
041200      * TABLE.
041300       F020-TALLY-ONE-STATUS.
041400           MOVE 1 TO WS-STAT-SUB.
041500       F021-SEARCH-LOOP.
041600           IF WS-STAT-SUB > WS-TBL-MAX
041700               ADD 1 TO WS-TBL-MAX
041800               MOVE WS-LOOKUP-STATUS TO WS-STATUS-TEXT(WS-TBL-MAX)
041900               MOVE 1 TO WS-STATUS-COUNT(WS-TBL-MAX)
042000           ELSE
042100               IF WS-STATUS-TEXT(WS-STAT-SUB) = WS-LOOKUP-STATUS
042200                   ADD 1 TO WS-STATUS-COUNT(WS-STAT-SUB)
042300               ELSE
042400                   ADD 1 TO WS-STAT-SUB
042500                   GO TO F021-SEARCH-LOOP
042600               END-IF
042700           END-IF.
042800      *
042900       G010-PRINT-ONE-LINE.
043000           MOVE SPACES TO WS-PRINT-REC.
043100           MOVE SPACES TO WS-DETAIL-LINE.
043200           MOVE WS-REPORT-MASTER-NAME TO WD-MASTER-NAME.
043300           MOVE WS-STATUS-TEXT(WS-STAT-SUB) TO WD-STATUS.
043400           MOVE WS-STATUS-COUNT(WS-STAT-SUB) TO WD-COUNT.
043500           WRITE WS-PRT-FILE-REC FROM WS-DETAIL-LINE
043600               AFTER ADVANCING 1 LINES.
043700      *
043800       G020-PRINT-FILE-TOTAL.
043900           MOVE SPACES TO WS-PRINT-REC.
044000           MOVE SPACES TO WS-TOTAL-LINE.
044100           STRING WS-REPORT-MASTER-NAME DELIMITED BY SIZE
044200                   " - DELETED" DELIMITED BY SIZE
044300               INTO WG-LABEL.
044400           MOVE WS-DELETED-CTR TO WG-COUNT.
044500           WRITE WS-PRT-FILE-REC FROM WS-TOTAL-LINE
044600               AFTER ADVANCING 1 LINES.
044700           MOVE SPACES TO WS-TOTAL-LINE.
044800           STRING WS-REPORT-MASTER-NAME DELIMITED BY SIZE
044900                   " - RECORD COUNT" DELIMITED BY SIZE
045000               INTO WG-LABEL.
045100           MOVE WS-FILE-CTR TO WG-COUNT.
045200           WRITE WS-PRT-FILE-REC FROM WS-TOTAL-LINE
045300               AFTER ADVANCING 1 LINES.
045400           MOVE SPACES TO WS-PRINT-REC.
045500           WRITE WS-PRT-FILE-REC FROM WS-PRINT-REC
045600               AFTER ADVANCING 1 LINES.
045700           ADD WS-FILE-CTR TO WS-GRAND-TOTAL.
045800           ADD 1 TO WS-FILES-PROCESSED-CTR.
045900      *
046000       D010-PRINT-GRAND-TOTAL.
046100           MOVE WS-GRAND-TOTAL TO WS-GRAND-TOTAL-X.
046200           MOVE SPACES TO WS-PRINT-REC.
046300           MOVE SPACES TO WS-TOTAL-LINE.
046400           MOVE "GRAND TOTAL - ALL FIVE MASTERS" TO WG-LABEL.
046500           MOVE WS-GRAND-TOTAL-X TO WG-COUNT.
046600           WRITE WS-PRT-FILE-REC FROM WS-TOTAL-LINE
046700               AFTER ADVANCING 2 LINES.
046800      *
046900       H010-GET-TODAYS-DATE.
047000           ACCEPT WS-TODAY-RAW FROM DATE.
047100           IF WS-TODAY-YY < 50
047200               COMPUTE WS-TODAY-TEXT-YYYY = WS-TODAY-YY + 2000
047300           ELSE
047400               COMPUTE WS-TODAY-TEXT-YYYY = WS-TODAY-YY + 1900.
047500           MOVE WS-TODAY-MM TO WS-TODAY-TEXT-MM.
047600           MOVE WS-TODAY-DD TO WS-TODAY-TEXT-DD.
047700      *
047800       E010-END-RTN.
047900           CLOSE SD9000-PRT-FILE.
048000           DISPLAY "SD9000 GRAND TOTAL      = " WS-GRAND-TOTAL
048100               UPON CRT.
048200           IF SD9000-VERBOSE
048300               DISPLAY "SD9000 REPORT COMPLETE - SEE SD9RPT"
048400                   UPON CRT
048500               DISPLAY "SD9000 FILES PROCESSED = "
048600                   WS-FILES-PROCESSED-CTR UPON CRT
048700           END-IF.
048800           STOP RUN.
