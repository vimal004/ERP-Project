000100      *---------------------------------------------------------
000200      * SDLNITM.DD.CBL
000300      * LINE-ITEM ENTRY  -  ONE ROW OF A QUOTE/ORDER/CHALLAN/
000400      * INVOICE/RECURRING-PROFILE LINE-ITEM TABLE.
000500      * COPY THIS MEMBER UNDER THE 05-LEVEL OCCURS GROUP IN EACH
000600      * DOCUMENT HEADER COPYBOOK - FIELDS START AT THE 10 LEVEL.
000700      *---------------------------------------------------------
000800      * CHANGE HISTORY
000900      *   WHEN       WHO  REQ#     WHAT
001000      *   11/03/87   REH  SD-0007  ORIGINAL LAYOUT PER ERP CONV
001100      *   05/19/91   TCK  SD-0041  ADDED DISCOUNT-PERCENT/TAX-PCT
001200      *                            DISPLAY-ONLY FIELDS, NOT WIRED
001300      *                            INTO THE AMOUNT CALCULATION
001400     *   02/08/94   REH  SD-0063  SORT-ORDER ADDED FOR DISPLAY SEQ
001500      *---------------------------------------------------------
001600          10  LI-ITEM-ID                  PIC S9(9)      COMP-3.
001700          10  LI-ITEM-ID-X REDEFINES LI-ITEM-ID
001800                                           PIC S9(9).
001900          10  LI-ITEM-NAME                PIC X(100).
002000          10  LI-ITEM-DESCRIPTION         PIC X(1000).
002100          10  LI-UNIT                     PIC X(20).
002200          10  LI-QUANTITY                 PIC S9(15)V9(4) COMP-3.
002300          10  LI-RATE                     PIC S9(15)V9(4) COMP-3.
002400      * THE ONLY DISCOUNT ACTUALLY WIRED INTO LI-AMOUNT BELOW.
002500          10  LI-DISCOUNT                 PIC S9(3)V9(2) COMP-3.
002600      * DISPLAY/REPORTING ONLY - NOT WIRED INTO LI-AMOUNT.
002700          10  LI-DISCOUNT-PERCENT         PIC S9(3)V9(2) COMP-3.
002800          10  LI-DISCOUNT-AMOUNT          PIC S9(15)V9(4) COMP-3.
002900          10  LI-AMOUNT                   PIC S9(15)V9(4) COMP-3.
003000          10  LI-TAX-RATE                 PIC S9(3)V9(2) COMP-3.
003100      * DISPLAY/REPORTING ONLY - NOT WIRED INTO LI-AMOUNT.
003200          10  LI-TAX-PERCENT              PIC S9(3)V9(2) COMP-3.
003300          10  LI-TAX-AMOUNT               PIC S9(15)V9(4) COMP-3.
003400          10  LI-SORT-ORDER               PIC S9(4)      COMP-3.
003500          10  FILLER                      PIC X(10).
