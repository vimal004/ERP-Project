000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    SD1200.
000300       AUTHOR.        R E HARTLEY.
000400       INSTALLATION.  CNP SYSTEMS - ERP BATCH UNIT.
000500       DATE-WRITTEN.  12/01/87.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800      *---------------------------------------------------------
000900      * SD1200 - DELIVERY CHALLAN TOTALS AND NUMBERING
001000      * RECOMPUTES LINE ITEM AMOUNTS AND THE CHALLAN SUBTOTAL AND
001100      * TOTAL FOR ONE CHALLAN TRANSACTION AGAINST THE CHALLAN
001200      * MASTER.  THIS DOCUMENT CARRIES NO DISCOUNT OR TAX TOTAL
001300      * AT ALL.  ON A CREATE TRANSACTION, ASSIGNS THE NEXT DC-
001400      * NNNNN NUMBER BY SCANNING THE MASTER FOR THE HIGHEST SEQ.
001500      *---------------------------------------------------------
001600      * CHANGE HISTORY
001700      *   WHEN       WHO  REQ#     WHAT                           SD1200  
001800      *   12/01/87   REH  SD-0009  ORIGINAL PROGRAM               SD1200  
001900      *   05/19/91   TCK  SD-0043  TOTAL = SUB-TOTAL PLUS         SD1200  
002000      *                            ADJUSTMENT-AMOUNT ONLY, NO     SD1200  
002100      *                            DISCOUNT/TAX TERMS EXIST HERE  SD1200  
002200      *   09/02/93   REH  SD-0060  SOFT DELETE VIA ACTIVE-FLAG    SD1200  
002300      *   01/22/99   DPM  SD-0104  Y2K - DATES KEPT YYYY-MM-DD,   SD1200  
002400      *                            CENTURY WINDOW ON SYSTEM DATE  SD1200  
002500      *   06/30/01   DPM  SD-0120  REJECT UPDATE WHEN CHALLAN KEY SD1200  
002600      *                            NOT FOUND ON MASTER, WAS SILENTSD1200  
002700      *   02/03/03   DPM  SD-0125  ADDED DELETE ACTION - SETS     SD1200  
002800      *                            ACTIVE-FLAG TO "N", THE SOFT   SD1200  
002900      *                            DELETE BIT - RECORD ITSELF     SD1200  
003000      *                            IS NEVER REMOVED FROM MASTER   SD1200  
003100      *---------------------------------------------------------
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SPECIAL-NAMES.
003500           CONSOLE IS CRT
003600           CLASS WS-NUMERIC-TEST IS "0" THRU "9"
003700           UPSI-0 ON STATUS IS SD1200-VERBOSE
003800                   OFF STATUS IS SD1200-QUIET.
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT DC-TRAN-FILE  ASSIGN TO DCTRANS
004200                  ORGANIZATION LINE SEQUENTIAL.
004300           SELECT DC-OLD-MASTER ASSIGN TO DCOLDMST
004400                  ORGANIZATION LINE SEQUENTIAL.
004500           SELECT DC-NEW-MASTER ASSIGN TO DCNEWMST
004600                  ORGANIZATION LINE SEQUENTIAL.
004700      *
004800       DATA DIVISION.
004900      *
005000       FILE SECTION.
005100      *
005200       FD  DC-TRAN-FILE
005300           LABEL RECORDS ARE STANDARD
005400           DATA RECORD IS DC-TRAN-FILE-REC.
005500       01  DC-TRAN-FILE-REC              PIC X(20020).
005600      *
005700       FD  DC-OLD-MASTER
005800           LABEL RECORDS ARE STANDARD
005900           DATA RECORD IS DC-OLD-MASTER-REC.
006000       01  DC-OLD-MASTER-REC             PIC X(20000).
006100      *
006200       FD  DC-NEW-MASTER
006300           LABEL RECORDS ARE STANDARD
006400           DATA RECORD IS DC-NEW-MASTER-REC.
006500       01  DC-NEW-MASTER-REC             PIC X(20000).
006600      *
006700       WORKING-STORAGE SECTION.
006800      *
006900      * COUNTS LINE ITEMS THAT FELL BACK TO A ZERO AMOUNT BECAUSE
007000      * QUANTITY OR RATE WAS MISSING - VERBOSE DIAGNOSTIC ONLY.
007100       77  WS-ZERO-LINE-CTR          PIC 9(5)   COMP VALUE 0.
007200      *
007300      * TRANSACTION AREA - ONE CHALLAN ACTION PER RUN, CREATE OR
007400      * UPDATE, CARRYING THE CANDIDATE FIELD VALUES.
007500       01  WS-TRAN-CHALLAN.
007600           05  TR-ACTION-CODE             PIC X(10).
007700               88  TR-IS-CREATE           VALUE "CREATE".
007800               88  TR-IS-UPDATE           VALUE "UPDATE".
007900               88  TR-IS-DELETE           VALUE "DELETE".
008000           copy 'sddchal.dd.cbl' replacing ==DC-== by ==TR==
008100                                           ==LI-== by ==TL==.
008200      *
008300      * CURRENT OLD-MASTER RECORD BEING SCANNED.
008400       01  WS-OLD-CHALLAN.
008500           copy 'sddchal.dd.cbl' replacing ==DC-== by ==OC==
008600                                           ==LI-== by ==OL==.
008700      *
008800      * RECORD ABOUT TO BE WRITTEN TO THE NEW MASTER.
008900       01  WS-NEW-CHALLAN.
009000           copy 'sddchal.dd.cbl' replacing ==DC-== by ==NC==
009100                                           ==LI-== by ==NL==.
009200      *
009300       01  WS-SWITCHES.
009400           05  WS-EOF-SW                  PIC 9(1)   COMP VALUE 0.
009500               88  WS-AT-EOF               VALUE 1.
009600           05  WS-FOUND-SW                PIC 9(1)   COMP VALUE 0.
009700               88  WS-MATCH-FOUND          VALUE 1.
009800           05  FILLER                     PIC X(4).
009900      *
010000       01  WS-COUNTERS.
010100           05  WS-MAX-SEQ                 PIC 9(5)   COMP VALUE 0.
010200           05  WS-NEXT-SEQ                PIC 9(5)   COMP VALUE 0.
010300           05  WS-REC-CTR                 PIC 9(7)   COMP VALUE 0.
010400           05  WS-LINE-SUB                PIC S9(4)  COMP VALUE 0.
010500           05  FILLER                     PIC X(4).
010600      *
010700       01  WS-AMOUNT-FIELDS.
010800           05  WS-GROSS          PIC S9(15)V9(4) COMP-3 VALUE 0.
010900           05  WS-DISC-AMT       PIC S9(15)V9(4) COMP-3 VALUE 0.
011000           05  FILLER                     PIC X(4).
011100      *
011200       01  WS-TODAY-RAW.
011300           05  WS-TODAY-YY                PIC 9(2).
011400           05  WS-TODAY-MM                PIC 9(2).
011500           05  WS-TODAY-DD                PIC 9(2).
011600           05  FILLER                     PIC X(2).
011700      *
011800       01  WS-TODAY-TEXT.
011900           05  WS-TODAY-TEXT-YYYY         PIC 9(4).
012000           05  FILLER                     PIC X VALUE "-".
012100           05  WS-TODAY-TEXT-MM           PIC 9(2).
012200           05  FILLER                     PIC X VALUE "-".
012300           05  WS-TODAY-TEXT-DD           PIC 9(2).
012400      *
012500       01  WS-NEW-NUMBER-BUILD.
012600           05  WS-NEW-NUMBER-PREFIX       PIC X(3)  VALUE "DC-".
012700           05  WS-NEW-NUMBER-DIGITS       PIC 9(5).
012800           05  FILLER                     PIC X(2)  VALUE SPACES.
012900      *
013000       PROCEDURE DIVISION.
013100      *
013200       A010-MAIN-LINE.
013300           DISPLAY SPACES UPON CRT.
013400           DISPLAY "* * * * B E G I N   S D 1 2 0 0" UPON CRT.
013500           PERFORM H010-GET-TODAYS-DATE.
013600           OPEN INPUT DC-TRAN-FILE.
013700           PERFORM B010-READ-TRAN.
013800           CLOSE DC-TRAN-FILE.
013900           IF NOT TR-IS-CREATE AND NOT TR-IS-UPDATE
014000                   AND NOT TR-IS-DELETE
014100               DISPLAY "!!!! INVALID ACTION CODE ON TRAN REC"
014200                   UPON CRT
014300               STOP RUN.
014400           OPEN INPUT DC-OLD-MASTER.
014500           OPEN OUTPUT DC-NEW-MASTER.
014600           PERFORM B020-READ-OLD.
014700           PERFORM C010-COPY-OLD THRU C010-COPY-OLD-EXIT
014800               UNTIL WS-AT-EOF.
014900           IF TR-IS-CREATE
015000               PERFORM D010-CREATE-NEW-CHALLAN.
015100           IF (TR-IS-UPDATE OR TR-IS-DELETE)
015200                   AND NOT WS-MATCH-FOUND
015300               DISPLAY "!!!! CHALLAN NOT ON FILE - "
015400                   TR-DELIVERY-CHALLAN-NUMBER UPON CRT.
015500           PERFORM E010-END-RTN.
015600      *
015700       B010-READ-TRAN.
015800           READ DC-TRAN-FILE AT END
015900               DISPLAY "!!!! NO TRANSACTION RECORD PRESENT"
016000                   UPON CRT
016100               STOP RUN.
016200           MOVE DC-TRAN-FILE-REC TO WS-TRAN-CHALLAN.
016300      *
016400       B020-READ-OLD.
016500           READ DC-OLD-MASTER AT END
016600               MOVE 1 TO WS-EOF-SW.
016700           IF NOT WS-AT-EOF
016800               MOVE DC-OLD-MASTER-REC TO WS-OLD-CHALLAN.
016900      *
017000       C010-COPY-OLD.
017100           IF TR-IS-UPDATE
017200               AND OC-DELIVERY-CHALLAN-NUMBER
017300                   = TR-DELIVERY-CHALLAN-NUMBER
017400               PERFORM F010-APPLY-UPDATE
017500               MOVE 1 TO WS-FOUND-SW
017600               MOVE WS-NEW-CHALLAN TO DC-NEW-MASTER-REC
017700           ELSE
017800           IF TR-IS-DELETE
017900               AND OC-DELIVERY-CHALLAN-NUMBER
018000                   = TR-DELIVERY-CHALLAN-NUMBER
018100               PERFORM F020-APPLY-DELETE
018200               MOVE 1 TO WS-FOUND-SW
018300               MOVE WS-NEW-CHALLAN TO DC-NEW-MASTER-REC
018400           ELSE
018500               IF OC-CHALLAN-PREFIX = "DC-"
018600                   AND OC-CHALLAN-SEQ-DIGITS > WS-MAX-SEQ
018700                   MOVE OC-CHALLAN-SEQ-DIGITS TO WS-MAX-SEQ
018800               END-IF
018900               MOVE WS-OLD-CHALLAN TO DC-NEW-MASTER-REC.
019000           WRITE DC-NEW-MASTER-REC.
019100           PERFORM B020-READ-OLD.
019200       C010-COPY-OLD-EXIT.
019300           EXIT.
019400      *
019500       D010-CREATE-NEW-CHALLAN.
019600           MOVE SPACES TO WS-NEW-CHALLAN.
019700           MOVE ZERO   TO NC-SUB-TOTAL NC-TOTAL
019800                           NC-ADJUSTMENT-AMOUNT.
019900           COMPUTE WS-NEXT-SEQ = WS-MAX-SEQ + 1.
020000           MOVE WS-NEXT-SEQ TO WS-NEW-NUMBER-DIGITS.
020100           MOVE WS-NEW-NUMBER-BUILD TO NC-DELIVERY-CHALLAN-NUMBER.
020200           MOVE TR-SALES-ORDER-ID TO NC-SALES-ORDER-ID.
020300           MOVE TR-CUSTOMER-ID TO NC-CUSTOMER-ID.
020400           MOVE TR-CUSTOMER-NAME TO NC-CUSTOMER-NAME.
020500           MOVE TR-REFERENCE-NUMBER TO NC-REFERENCE-NUMBER.
020600           MOVE TR-CHALLAN-TYPE TO NC-CHALLAN-TYPE.
020700           IF TR-DELIVERY-CHALLAN-DATE = SPACES
020800               OR TR-DELIVERY-CHALLAN-DATE(1:4)
020900                   IS NOT WS-NUMERIC-TEST
021000               MOVE WS-TODAY-TEXT TO NC-DELIVERY-CHALLAN-DATE
021100           ELSE
021200               MOVE TR-DELIVERY-CHALLAN-DATE
021300                   TO NC-DELIVERY-CHALLAN-DATE.
021400           MOVE TR-SALESPERSON TO NC-SALESPERSON.
021500           MOVE TR-PROJECT-NAME TO NC-PROJECT-NAME.
021600           MOVE TR-SUBJECT TO NC-SUBJECT.
021700           MOVE TR-LINE-ITEM-COUNT TO NC-LINE-ITEM-COUNT.
021800           PERFORM G010-CALC-ONE-LINE
021900               VARYING WS-LINE-SUB FROM 1 BY 1
022000               UNTIL WS-LINE-SUB > NC-LINE-ITEM-COUNT.
022100           MOVE TR-ADJUSTMENT-LABEL TO NC-ADJUSTMENT-LABEL.
022200           MOVE TR-ADJUSTMENT-AMOUNT TO NC-ADJUSTMENT-AMOUNT.
022300           COMPUTE NC-TOTAL ROUNDED =
022400               NC-SUB-TOTAL + NC-ADJUSTMENT-AMOUNT.
022500           MOVE "DRAFT" TO NC-STATUS.
022600           MOVE "Y" TO NC-ACTIVE-FLAG.
022700           IF TR-CURRENCY = SPACES
022800               MOVE "INR" TO NC-CURRENCY
022900           ELSE
023000               MOVE TR-CURRENCY TO NC-CURRENCY.
023100           MOVE TR-CUSTOMER-NOTES TO NC-CUSTOMER-NOTES.
023200           MOVE TR-TERMS-CONDITIONS TO NC-TERMS-CONDITIONS.
023300           MOVE TR-SHIPPING-CHARGES TO NC-SHIPPING-CHARGES.
023400           MOVE TR-ATTACHMENT-URL TO NC-ATTACHMENT-URL.
023500           MOVE WS-NEW-CHALLAN TO DC-NEW-MASTER-REC.
023600           WRITE DC-NEW-MASTER-REC.
023700           ADD 1 TO WS-REC-CTR.
023800           DISPLAY "CHALLAN CREATED - "
023900               NC-DELIVERY-CHALLAN-NUMBER UPON CRT.
024000      *
024100       F010-APPLY-UPDATE.
024200           MOVE WS-OLD-CHALLAN TO WS-NEW-CHALLAN.
024300           MOVE ZERO TO NC-SUB-TOTAL.
024400           MOVE TR-SALES-ORDER-ID TO NC-SALES-ORDER-ID.
024500           MOVE TR-CUSTOMER-ID TO NC-CUSTOMER-ID.
024600           MOVE TR-CUSTOMER-NAME TO NC-CUSTOMER-NAME.
024700           MOVE TR-REFERENCE-NUMBER TO NC-REFERENCE-NUMBER.
024800           MOVE TR-CHALLAN-TYPE TO NC-CHALLAN-TYPE.
024900           IF TR-DELIVERY-CHALLAN-DATE = SPACES
025000               OR TR-DELIVERY-CHALLAN-DATE(1:4)
025100                   IS NOT WS-NUMERIC-TEST
025200               MOVE WS-TODAY-TEXT TO NC-DELIVERY-CHALLAN-DATE
025300           ELSE
025400               MOVE TR-DELIVERY-CHALLAN-DATE
025500                   TO NC-DELIVERY-CHALLAN-DATE.
025600           MOVE TR-SALESPERSON TO NC-SALESPERSON.
025700           MOVE TR-PROJECT-NAME TO NC-PROJECT-NAME.
025800           MOVE TR-SUBJECT TO NC-SUBJECT.
025900           MOVE TR-LINE-ITEM-COUNT TO NC-LINE-ITEM-COUNT.
026000           PERFORM G010-CALC-ONE-LINE
026100               VARYING WS-LINE-SUB FROM 1 BY 1
026200               UNTIL WS-LINE-SUB > NC-LINE-ITEM-COUNT.
026300           MOVE TR-ADJUSTMENT-LABEL TO NC-ADJUSTMENT-LABEL.
026400           MOVE TR-ADJUSTMENT-AMOUNT TO NC-ADJUSTMENT-AMOUNT.
026500           COMPUTE NC-TOTAL ROUNDED =
026600               NC-SUB-TOTAL + NC-ADJUSTMENT-AMOUNT.
026700           MOVE TR-CUSTOMER-NOTES TO NC-CUSTOMER-NOTES.
026800           MOVE TR-TERMS-CONDITIONS TO NC-TERMS-CONDITIONS.
026900           MOVE TR-SHIPPING-CHARGES TO NC-SHIPPING-CHARGES.
027000           MOVE TR-ATTACHMENT-URL TO NC-ATTACHMENT-URL.
027100           DISPLAY "CHALLAN UPDATED - "
027200               NC-DELIVERY-CHALLAN-NUMBER UPON CRT.
027300      *
027400      * SOFT DELETE.  RECORD IS COPIED THROUGH UNCHANGED
027500      * EXCEPT THE ACTIVE-FLAG, WHICH IS SET TO "N".  THE RECORD
027600      * IS NEVER PHYSICALLY REMOVED FROM THE MASTER.
027700       F020-APPLY-DELETE.
027800           MOVE WS-OLD-CHALLAN TO WS-NEW-CHALLAN.
027900           MOVE "N" TO NC-ACTIVE-FLAG.
028000           DISPLAY "CHALLAN DELETED - "
028100               NC-DELIVERY-CHALLAN-NUMBER UPON CRT.
028200      *
028300      * LINE AMOUNT = QUANTITY * RATE, LESS FLAT DISCOUNT.
028400      * DISCOUNT-PERCENT/TAX-PERCENT ARE CARRIED BUT NEVER WIRED
028500      * INTO THIS CALCULATION - DO NOT "FIX" THIS.
028600       G010-CALC-ONE-LINE.
028700           MOVE TL-ITEM-ID(WS-LINE-SUB)
028800               TO NL-ITEM-ID(WS-LINE-SUB).
028900           MOVE TL-ITEM-NAME(WS-LINE-SUB)
029000               TO NL-ITEM-NAME(WS-LINE-SUB).
029100           MOVE TL-ITEM-DESCRIPTION(WS-LINE-SUB)
029200               TO NL-ITEM-DESCRIPTION(WS-LINE-SUB).
029300           MOVE TL-UNIT(WS-LINE-SUB) TO NL-UNIT(WS-LINE-SUB).
029400           MOVE TL-QUANTITY(WS-LINE-SUB)
029500               TO NL-QUANTITY(WS-LINE-SUB).
029600           MOVE TL-RATE(WS-LINE-SUB) TO NL-RATE(WS-LINE-SUB).
029700           MOVE TL-DISCOUNT(WS-LINE-SUB)
029800               TO NL-DISCOUNT(WS-LINE-SUB).
029900           MOVE TL-DISCOUNT-PERCENT(WS-LINE-SUB)
030000               TO NL-DISCOUNT-PERCENT(WS-LINE-SUB).
030100           MOVE TL-DISCOUNT-AMOUNT(WS-LINE-SUB)
030200               TO NL-DISCOUNT-AMOUNT(WS-LINE-SUB).
030300           MOVE TL-TAX-RATE(WS-LINE-SUB)
030400               TO NL-TAX-RATE(WS-LINE-SUB).
030500           MOVE TL-TAX-PERCENT(WS-LINE-SUB)
030600               TO NL-TAX-PERCENT(WS-LINE-SUB).
030700           MOVE TL-TAX-AMOUNT(WS-LINE-SUB)
030800               TO NL-TAX-AMOUNT(WS-LINE-SUB).
030900           MOVE TL-SORT-ORDER(WS-LINE-SUB)
031000               TO NL-SORT-ORDER(WS-LINE-SUB).
031100           IF TL-QUANTITY(WS-LINE-SUB) = ZERO
031200               OR TL-RATE(WS-LINE-SUB) = ZERO
031300               MOVE ZERO TO NL-AMOUNT(WS-LINE-SUB)
031400               ADD 1 TO WS-ZERO-LINE-CTR
031500           ELSE
031600               COMPUTE WS-GROSS ROUNDED =
031700                   TL-QUANTITY(WS-LINE-SUB) * TL-RATE(WS-LINE-SUB)
031800               IF TL-DISCOUNT(WS-LINE-SUB) > ZERO
031900                   COMPUTE WS-DISC-AMT ROUNDED =
032000                       (WS-GROSS * TL-DISCOUNT(WS-LINE-SUB)) / 100
032100                   COMPUTE NL-AMOUNT(WS-LINE-SUB) ROUNDED =
032200                       WS-GROSS - WS-DISC-AMT
032300               ELSE
032400                   MOVE WS-GROSS TO NL-AMOUNT(WS-LINE-SUB)
032500               END-IF
032600           END-IF.
032700           ADD NL-AMOUNT(WS-LINE-SUB) TO NC-SUB-TOTAL.
032800      *
032900       H010-GET-TODAYS-DATE.
033000           ACCEPT WS-TODAY-RAW FROM DATE.
033100           IF WS-TODAY-YY < 50
033200               COMPUTE WS-TODAY-TEXT-YYYY = WS-TODAY-YY + 2000
033300           ELSE
033400               COMPUTE WS-TODAY-TEXT-YYYY = WS-TODAY-YY + 1900.
033500           MOVE WS-TODAY-MM TO WS-TODAY-TEXT-MM.
033600           MOVE WS-TODAY-DD TO WS-TODAY-TEXT-DD.
033700      *
033800       E010-END-RTN.
033900           CLOSE DC-OLD-MASTER.
034000           CLOSE DC-NEW-MASTER.
034100           DISPLAY "SD1200 RECORDS WRITTEN = " WS-REC-CTR
034200               UPON CRT.
034300           IF SD1200-VERBOSE
034400               DISPLAY "SD1200 MAX SEQ SEEN    = " WS-MAX-SEQ
034500                   UPON CRT
034600               DISPLAY "SD1200 ZERO LINES SEEN  = "
034700                   WS-ZERO-LINE-CTR UPON CRT
034800           END-IF.
034900           STOP RUN.
