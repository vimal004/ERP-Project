000100      *---------------------------------------------------------
000200      * SDINVC.DD.CBL
000300      * INVOICE MASTER RECORD - IN-INVOICE-REC
000400    * ONE RECORD PER INVOICE, LINE SEQUENTIAL, KEY = IN-INVOICE-NO
000500      * ALSO THE TARGET RECORD FOR PAYMENT POSTING - SEE SD1300
000600      *---------------------------------------------------------
000700      * CHANGE HISTORY
000800      *   WHEN       WHO  REQ#     WHAT
000900      *   12/09/87   REH  SD-0010  ORIGINAL LAYOUT
001000      *   04/14/89   REH  SD-0021  ADDED PAYMENT-TERMS TEXT
001100     *   05/19/91   TCK  SD-0044  ADDED ADJUSTMENT-AMOUNT IN TOTAL
001200   *   07/30/92   TCK  SD-0051  ADDED AMOUNT-PAID/BALANCE-DUE
001300    *   09/02/93   REH  SD-0061  ADDED ACTIVE-FLAG SOFT-DELETE BIT
001400      *   01/22/99   DPM  SD-0105  Y2K - ALL DATES YYYY-MM-DD TEXT
001500      *   06/05/03   DPM  SD-0136  IN-STATUS NOW CARRIES 88-LEVELS
001600      *                            FOR EACH STATUS VALUE THIS
001700      *                            DOCUMENT CAN HOLD - WAS LITERAL
001800      *                            COMPARES ONLY UP TO NOW
001900      *---------------------------------------------------------
002000       01  IN-INVOICE-REC.
002100           05  IN-INVOICE-NUMBER            PIC X(10).
002200      * LAST 5 BYTES AS NUMERIC, FOR THE MAX-SEQUENCE SCAN ON
002300      * CREATE - "INV-" + 5 DIGIT SUFFIX.
002400           05  IN-INVOICE-NUMBER-R REDEFINES IN-INVOICE-NUMBER.
002500               10  IN-INVOICE-PREFIX        PIC X(5).
002600               10  IN-INVOICE-SEQ-DIGITS    PIC 9(5).
002700           05  IN-SALES-ORDER-ID            PIC S9(9)   COMP-3.
002800           05  IN-ORDER-NUMBER              PIC X(10).
002900           05  IN-CUSTOMER-ID               PIC S9(9)   COMP-3.
003000           05  IN-CUSTOMER-NAME             PIC X(100).
003100           05  IN-REFERENCE-NUMBER          PIC X(50).
003200           05  IN-INVOICE-DATE              PIC X(10).
003300      * NUMERIC VIEW, VALID ONLY WHEN TEXT DATE IS YYYY-MM-DD.
003400           05  IN-INVOICE-DATE-R REDEFINES IN-INVOICE-DATE.
003500               10  IN-INVOICE-DATE-YYYY     PIC 9(4).
003600               10  FILLER                   PIC X.
003700               10  IN-INVOICE-DATE-MM       PIC 9(2).
003800               10  FILLER                   PIC X.
003900               10  IN-INVOICE-DATE-DD       PIC 9(2).
004000           05  IN-DUE-DATE                  PIC X(10).
004100           05  IN-PAYMENT-TERMS             PIC X(50).
004200           05  IN-SALESPERSON               PIC X(100).
004300           05  IN-PROJECT-NAME              PIC X(100).
004400           05  IN-SUBJECT                   PIC X(1000).
004500           05  IN-LINE-ITEM-COUNT           PIC S9(3)   COMP.
004600           05  IN-LINE-ITEMS OCCURS 30 TIMES.
004700               copy 'sdlnitm.dd.cbl'.
004800          05  IN-SUB-TOTAL                 PIC S9(15)V9(4) COMP-3.
004900          05  IN-DISCOUNT-TOTAL            PIC S9(15)V9(4) COMP-3.
005000          05  IN-TAX-TOTAL                 PIC S9(15)V9(4) COMP-3.
005100           05  IN-ADJUSTMENT-LABEL          PIC X(50).
005200          05  IN-ADJUSTMENT-AMOUNT         PIC S9(15)V9(4) COMP-3.
005300          05  IN-TOTAL                     PIC S9(15)V9(4) COMP-3.
005400          05  IN-AMOUNT-PAID               PIC S9(15)V9(4) COMP-3.
005500          05  IN-BALANCE-DUE               PIC S9(15)V9(4) COMP-3.
005600           05  IN-CURRENCY                  PIC X(3).
005700           05  IN-STATUS                    PIC X(20).
005800               88  IN-IS-DRAFT        VALUE "DRAFT".
005900               88  IN-IS-SENT         VALUE "SENT".
006000               88  IN-IS-PAID         VALUE "PAID".
006100               88  IN-IS-PART-PAID    VALUE "PARTIALLY_PAID".
006200               88  IN-IS-OVERDUE      VALUE "OVERDUE".
006300               88  IN-IS-CANCELLED    VALUE "CANCELLED".
006400           05  IN-CUSTOMER-NOTES            PIC X(2000).
006500           05  IN-TERMS-CONDITIONS          PIC X(2000).
006600          05  IN-SHIPPING-CHARGES          PIC S9(15)V9(4) COMP-3.
006700           05  IN-ATTACHMENT-URL            PIC X(500).
006800           05  IN-ACTIVE-FLAG               PIC X(1).
006900               88  IN-IS-ACTIVE             VALUE "Y".
007000               88  IN-IS-DELETED            VALUE "N".
007100           05  FILLER                       PIC X(50).
